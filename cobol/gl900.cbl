000100*****************************************************
000200*                                                    *
000300*   GL900 - GL TEST-DATA GENERATOR                  *
000400*            BUILDS A CLEAN BOOK EXTRACT AND A      *
000500*            MATCHING SYSTEM EXTRACT WITH A FEW     *
000600*            DELIBERATE DISCREPANCIES, FOR TESTING  *
000700*            GL250 WITHOUT WAITING ON A REAL RUN.   *
000800*                                                    *
000900*****************************************************
001000*
001100 IDENTIFICATION          DIVISION.
001200 PROGRAM-ID.             GL900.
001300 AUTHOR.                 R J HARTWELL.
001400 INSTALLATION.           COLONIAL DATA SYSTEMS -
001500                         FINANCIAL APPLICATIONS GROUP.
001600 DATE-WRITTEN.           02/11/88.
001700 DATE-COMPILED.
001800 SECURITY.               COMPANY CONFIDENTIAL -
001900                         AUTHORIZED PERSONNEL ONLY.
002000*
002100* REMARKS.      BUILDS GLBOOK AND GLSYS, A MATCHED PAIR OF
002200*               PERIOD-END GL EXTRACTS, FROM THE CHART OF
002300*               ACCOUNTS AND NARRATIVE TABLES SO GL250 CAN
002400*               BE EXERCISED WITHOUT WAITING ON A LIVE
002500*               EXTRACT RUN.  SYSTEM-SIDE FILE CARRIES A
002600*               SMALL, REPEATABLE SET OF DISCREPANCIES AND
002700*               IS SHORT A HANDFUL OF RECORDS, ON PURPOSE.
002800*
002900* CALLED MODULES.        NONE.
003000* FILES USED.
003100*               GLBOOK     GENERATED BOOK-SIDE EXTRACT (OUT)
003200*               GLSYS      GENERATED SYSTEM-SIDE EXTRACT (OUT)
003300*
003400* ERROR MESSAGES USED.
003500*               GL005, GL006.
003600*
003700* CHANGE LOG.
003800* 02/11/88 RJH - 1.0.00 CREATED.  STRAIGHT RECORD-FOR-RECORD
003900*                COPY, NO DISCREPANCIES YET - USED ONLY TO
004000*                GET GL250 OFF THE GROUND DURING ITS OWN
004100*                TESTING.
004200* 17/01/89 RJH - 1.1.00 DISCREPANCY INJECTION ADDED - AMOUNT
004300*                SHIFT, DATE SHIFT, PENNY-BUMP AND ACCOUNT
004400*                SWAP, ONE MUTATION PER CHOSEN RECORD.
004500* 30/05/90 RJH - 1.1.01 DROPPED-RECORD LOGIC ADDED (SEE
004600*                DD600) SO THE ROW-COUNT CHECK IN GL250 HAS
004700*                SOMETHING TO FIND ON A NORMAL TEST RUN.
004800* 19/02/99 DJM - 1.1.02 Y2K.  GLT-TRANS-DATE NOW GENERATED AS
004900*                CCYY-MM-DD TEXT; THE 19NN/20NN CENTURY LOGIC
005000*                LIVES IN BB120.
005100* 14/03/01 CLS - 1.1.03 LINEAR-CONGRUENTIAL GENERATOR RESEEDED
005200*                FROM WS-RUN-SEED INSTEAD OF THE TIME-OF-DAY,
005300*                SO TWO RUNS WITH THE SAME WS-RUN-SEED NOW
005400*                PRODUCE BYTE-IDENTICAL FILES - AUDIT ASKED
005500*                FOR THIS AFTER THE PARALLEL RUN ON 02/01/01
005600*                COULD NOT BE REPRODUCED.
005700*
005800 ENVIRONMENT             DIVISION.
005900 CONFIGURATION           SECTION.
006000 SPECIAL-NAMES.
006100     CLASS GL-DIGIT IS "0" THRU "9".
006200*
006300 INPUT-OUTPUT            SECTION.
006400 FILE-CONTROL.
006500     SELECT GL-BOOK-OUT-FILE ASSIGN TO GLBOOK
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS GL90-BOOK-STATUS.
006800     SELECT GL-SYSTEM-OUT-FILE ASSIGN TO GLSYS
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS GL90-SYSTEM-STATUS.
007100*
007200 DATA                    DIVISION.
007300 FILE                    SECTION.
007400*
007500* GLT- IS NOT A STANDALONE WORD IN WSGLTRN - IT IS THE FIRST
007600* PART OF GLT-TRANS-ID AND THE LIKE, SO THE REPLACING BELOW
007700* SPELLS OUT ONE WHOLE-WORD PAIR PER FIELD RATHER THAN TRYING
007800* TO SWAP THE GLT-/GLB-/GLS- PREFIX IN ONE SHOT.  SAME LESSON
007900* GL250 LEARNED THE HARD WAY - A SHORT-FORM PREFIX REPLACING
008000* COMPILES CLEAN BUT LEAVES EVERY FIELD STILL NAMED GLT-XXX,
008100* SO GL900'S OWN WS-WR-XXX-TO-GLB-XXX/GLS-XXX MOVES BELOW WOULD
008200* OTHERWISE BE FEEDING UNDECLARED DATA-NAMES.
008300*
008400 FD  GL-BOOK-OUT-FILE
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 100 CHARACTERS.
008700 COPY WSGLTRN
008800     REPLACING ==GL-TRANSACTION-RECORD== BY ==GL-BOOK-RECORD==
008900           ==GL-TRANSACTION-AMT-CHK== BY ==GL-BOOK-AMT-CHK==
009000           ==GL-TRANSACTION-DATE-CHK== BY ==GL-BOOK-DATE-CHK==
009100           ==GLT-TRANS-ID== BY ==GLB-TRANS-ID==
009200           ==GLT-TRANS-DATE== BY ==GLB-TRANS-DATE==
009300           ==GLT-ACCT-CODE== BY ==GLB-ACCT-CODE==
009400           ==GLT-ACCT-NAME== BY ==GLB-ACCT-NAME==
009500           ==GLT-DEBIT-AMT-X== BY ==GLB-DEBIT-AMT-X==
009600           ==GLT-DEBIT-AMT== BY ==GLB-DEBIT-AMT==
009700           ==GLT-CREDIT-AMT-X== BY ==GLB-CREDIT-AMT-X==
009800           ==GLT-CREDIT-AMT== BY ==GLB-CREDIT-AMT==
009900           ==GLT-DESCRIPTION== BY ==GLB-DESCRIPTION==
010000           ==GLT-REFERENCE== BY ==GLB-REFERENCE==
010100           ==GLT-DATE-CCYY== BY ==GLB-DATE-CCYY==
010200           ==GLT-DATE-SEP-1== BY ==GLB-DATE-SEP-1==
010300           ==GLT-DATE-MO== BY ==GLB-DATE-MO==
010400           ==GLT-DATE-SEP-2== BY ==GLB-DATE-SEP-2==
010500           ==GLT-DATE-DY== BY ==GLB-DATE-DY==.
010600*
010700 FD  GL-SYSTEM-OUT-FILE
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 100 CHARACTERS.
011000 COPY WSGLTRN
011100     REPLACING ==GL-TRANSACTION-RECORD== BY ==GL-SYS-OUT-RECORD==
011200           ==GL-TRANSACTION-AMT-CHK== BY ==GL-SYS-AMT-CHK==
011300           ==GL-TRANSACTION-DATE-CHK== BY ==GL-SYS-DATE-CHK==
011400           ==GLT-TRANS-ID== BY ==GLS-TRANS-ID==
011500           ==GLT-TRANS-DATE== BY ==GLS-TRANS-DATE==
011600           ==GLT-ACCT-CODE== BY ==GLS-ACCT-CODE==
011700           ==GLT-ACCT-NAME== BY ==GLS-ACCT-NAME==
011800           ==GLT-DEBIT-AMT-X== BY ==GLS-DEBIT-AMT-X==
011900           ==GLT-DEBIT-AMT== BY ==GLS-DEBIT-AMT==
012000           ==GLT-CREDIT-AMT-X== BY ==GLS-CREDIT-AMT-X==
012100           ==GLT-CREDIT-AMT== BY ==GLS-CREDIT-AMT==
012200           ==GLT-DESCRIPTION== BY ==GLS-DESCRIPTION==
012300           ==GLT-REFERENCE== BY ==GLS-REFERENCE==
012400           ==GLT-DATE-CCYY== BY ==GLS-DATE-CCYY==
012500           ==GLT-DATE-SEP-1== BY ==GLS-DATE-SEP-1==
012600           ==GLT-DATE-MO== BY ==GLS-DATE-MO==
012700           ==GLT-DATE-SEP-2== BY ==GLS-DATE-SEP-2==
012800           ==GLT-DATE-DY== BY ==GLS-DATE-DY==.
012900*
013000 WORKING-STORAGE         SECTION.
013100*
013200 77  PROG-NAME                 PIC X(17) VALUE
013300                                "GL900 (1.1.03)".
013400*
013500 01  WS-FILE-STATUS.
013600     03  GL90-BOOK-STATUS      PIC XX.
013700     03  GL90-SYSTEM-STATUS    PIC XX.
013800     03  FILLER                PIC X(04).
013900*
014000* RUN-CONTROL COUNTERS, AND THE TWO RECORD TARGETS THE SHOP
014100* ASKED FOR (50,000 BOOK ROWS, 300 INJECTED, 50 DROPPED) -
014200* ALL THREE ARE WS-RUN- FIELDS SO A TEST RUN CAN BE CUT DOWN
014300* JUST BY RE-PUNCHING THIS ONE PARAGRAPH'S VALUES.
014400*
014500 01  WS-RUN-CONTROL.
014600     03  WS-RUN-SEED           PIC 9(9) COMP.
014700     03  WS-BOOK-ROW-TARGET    PIC 9(7) COMP VALUE 50000.
014800     03  WS-INJECT-TARGET      PIC 9(5) COMP VALUE 300.
014900     03  WS-DROP-TARGET        PIC 9(5) COMP VALUE 50.
015000     03  FILLER                PIC X(04).
015100*
015200 01  WS-COUNTERS.
015300     03  WS-REC-IX             BINARY-LONG UNSIGNED.
015400     03  WS-INJECT-DONE        BINARY-LONG UNSIGNED.
015500     03  WS-DROP-DONE          BINARY-LONG UNSIGNED.
015600     03  WS-CHAR-IX            BINARY-LONG UNSIGNED.
015700     03  FILLER                PIC X(04).
015800*
015900* COPY OF THE BOOK RECORD, BUILT ONCE PER ITERATION IN
016000* WORKING-STORAGE AND THEN WRITTEN TO GLBOOK AND HELD READY
016100* FOR CC200 TO COPY (AND MAYBE MUTATE) ONTO GLSYS - THIS IS
016200* HOW "system extract = book extract + injected discrepancies"
016300* IS ACTUALLY IMPLEMENTED, RECORD BY RECORD, WITH NO SORT
016400* AND NO INTERMEDIATE WORK FILE.
016500*
016600 01  WS-WORK-RECORD.
016700     03  WS-WR-TRANS-ID        PIC 9(7).
016800     03  WS-WR-TRANS-DATE      PIC X(10).
016900*
017000* PICKED APART BY CC212 WHEN AN INJECTED DISCREPANCY SHIFTS
017100* THE DATE BY A DAY - LETS IT READ BACK THE CCYY/MO/DY PIECES
017200* IT JUST STRUNG TOGETHER IN BB120 WITHOUT RE-PARSING PAST
017300* THE TWO DASH SEPARATORS BY HAND.
017400*
017500     03  WS-WR-DATE-CHK REDEFINES WS-WR-TRANS-DATE.
017600         05  WS-WRD-CCYY       PIC X(4).
017700         05  FILLER            PIC X.
017800         05  WS-WRD-MO         PIC X(2).
017900         05  FILLER            PIC X.
018000         05  WS-WRD-DY         PIC X(2).
018100     03  WS-WR-ACCT-CODE       PIC 9(4).
018200     03  WS-WR-ACCT-NAME       PIC X(25).
018300     03  WS-WR-DEBIT-AMT       PIC S9(7)V99.
018400     03  WS-WR-CREDIT-AMT      PIC S9(7)V99.
018500     03  WS-WR-DESCRIPTION     PIC X(20).
018600     03  WS-WR-REFERENCE       PIC X(9).
018700*
018800* SPLIT OUT SO BB115 CAN TEST THE SIX DIGIT POSITIONS OF THE
018900* REFERENCE WITHOUT COUNTING COLUMNS BY HAND EVERY TIME THIS
019000* PARAGRAPH GETS TOUCHED.
019100*
019200     03  WS-WR-REF-PARTS REDEFINES WS-WR-REFERENCE.
019300         05  WS-WR-REF-PREFIX  PIC X(3).
019400         05  WS-WR-REF-DIGITS  PIC X(6).
019500     03  FILLER                PIC X(7).
019600*
019700 01  WS-WR-REF-ID               PIC 9(6).
019800*
019900* NUMERIC WORKING COPY OF THE THREE DATE PIECES - BB120
020000* EDITS WS-WR-TRANS-DATE FROM THESE, CC212 LOADS THEM BACK
020100* FROM WS-WR-DATE-CHK ABOVE WHEN A DATE SHIFT IS INJECTED.
020200*
020300 01  WS-DATE-PARTS.
020400     03  WS-DP-CCYY            PIC 9(4).
020500     03  WS-DP-MO              PIC 9(2).
020600     03  WS-DP-DY              PIC 9(2).
020700     03  FILLER                PIC X(04).
020800*
020900* WHOLE-DATE VIEW USED BY BB120'S RANGE CHECK BELOW - CHEAPER
021000* THAN THREE SEPARATE COMPARISONS AGAINST WS-DP-CCYY/MO/DY.
021100*
021200 01  WS-DATE-PARTS-X REDEFINES WS-DATE-PARTS PIC 9(8).
021300*
021400* 2024 DAYS-PER-MONTH TABLE (2024 IS A LEAP YEAR, SO FEBRUARY
021500* CARRIES 29) - BB121 WALKS THIS TO TURN AA090'S DAY-OF-YEAR
021600* OFFSET INTO A REAL CALENDAR DATE.  FIXES THE 3.0.01 DEFECT
021700* BELOW, WHERE EVERY MONTH WAS TREATED AS A FLAT 29 DAYS AND
021800* OFFSETS PAST DAY 348 DROVE THE MONTH PAST DECEMBER.
021900*
022000 01  WS-DAYS-IN-MONTH-VALUES.
022100     03  FILLER                PIC 9(2) VALUE 31.
022200     03  FILLER                PIC 9(2) VALUE 29.
022300     03  FILLER                PIC 9(2) VALUE 31.
022400     03  FILLER                PIC 9(2) VALUE 30.
022500     03  FILLER                PIC 9(2) VALUE 31.
022600     03  FILLER                PIC 9(2) VALUE 30.
022700     03  FILLER                PIC 9(2) VALUE 31.
022800     03  FILLER                PIC 9(2) VALUE 31.
022900     03  FILLER                PIC 9(2) VALUE 30.
023000     03  FILLER                PIC 9(2) VALUE 31.
023100     03  FILLER                PIC 9(2) VALUE 30.
023200     03  FILLER                PIC 9(2) VALUE 31.
023300*
023400 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-VALUES.
023500     03  WS-DIM-ENTRY          PIC 9(2) OCCURS 12 TIMES.
023600*
023700* LINEAR-CONGRUENTIAL GENERATOR, SMALL ENOUGH THAT THE STATE,
023800* MULT AND ADD STAY WELL INSIDE PIC 9(9) COMP ARITHMETIC WITH
023900* NO RISK OF THE COMPUTE BELOW OVERFLOWING - WS-LCG-STATE IS
024000* CARRIED FORWARD CALL TO CALL SO THE STREAM IS REPRODUCIBLE
024100* GIVEN THE SAME WS-RUN-SEED, AND ITS RANGE (0 THRU 4999998)
024200* IS WIDE ENOUGH TO REDUCE CLEANLY INTO EVERY SMALLER RANGE
024300* AA070/AA080/AA090 BELOW NEED (ACCOUNTS, AMOUNTS, DAYS).
024400*
024500 01  WS-LCG-WORK.
024600     03  WS-LCG-STATE          PIC 9(7) COMP.
024700     03  WS-LCG-MULT           PIC 9(7) COMP VALUE 31.
024800     03  WS-LCG-ADD            PIC 9(7) COMP VALUE 13.
024900     03  WS-LCG-MOD            PIC 9(7) COMP VALUE 4999999.
025000     03  WS-LCG-RAW            PIC 9(9) COMP.
025100     03  FILLER                PIC X(04).
025200*
025300 01  WS-PICK-WORK.
025400     03  WS-PICK-AMT-CENTS     PIC 9(7) COMP.
025500     03  WS-PICK-AMT           PIC S9(7)V99.
025600     03  WS-PICK-SIDE-SW       PIC X.
025700         88  WS-PICK-DEBIT-SIDE      VALUE "D".
025800         88  WS-PICK-CREDIT-SIDE     VALUE "C".
025900     03  WS-PICK-ACCT-IX       BINARY-LONG UNSIGNED.
026000     03  WS-PICK-NAR-IX        BINARY-LONG UNSIGNED.
026100     03  WS-PICK-DAY-OFFSET    BINARY-LONG UNSIGNED.
026200     03  FILLER                PIC X(04).
026300*
026400* RANDOM-ROW SELECTOR FOR DISCREPANCY INJECTION AND RECORD
026500* DROPPING - CC210/DD610 ONLY ACT WHEN THIS FLAG COMES BACK
026600* TRUE FOR THE ROW CURRENTLY IN HAND.
026700*
026800 01  WS-SELECT-WORK.
026900     03  WS-SELECT-ROLL        PIC 9(7) COMP.
027000     03  WS-SELECT-HIT-SW      PIC X.
027100         88  WS-SELECT-HIT           VALUE "Y".
027200     03  FILLER                PIC X(04).
027300*
027400 01  WS-MUTATION-WORK.
027500     03  WS-MUT-KIND           PIC 9 COMP.
027600     03  WS-MUT-ACCT-IX        BINARY-LONG UNSIGNED.
027700     03  WS-MUT-SIGN-ROLL      PIC 9 COMP.
027800     03  FILLER                PIC X(03).
027900*
028000 01  WS-EDIT-FIELDS.
028100     03  WS-E-BOOK-CNT         PIC ZZZZZZ9.
028200     03  WS-E-SYS-CNT          PIC ZZZZZZ9.
028300     03  WS-E-INJECT-CNT       PIC ZZZZ9.
028400     03  WS-E-DROP-CNT         PIC ZZ9.
028500     03  FILLER                PIC X(04).
028600*
028700 COPY WSGLACT.
028800 COPY WSGLNAR.
028900*
029000 01  ERROR-MESSAGES.
029100     03  GL005   PIC X(44) VALUE
029200         "GL005 Book output GLBOOK open failed - sts ".
029300     03  GL006   PIC X(46) VALUE
029400         "GL006 System output GLSYS open failed - sts ".
029500     03  FILLER                     PIC X(04).
029600*
029700 01  WS-STATUS-DISPLAY          PIC XX.
029800*
029900 PROCEDURE DIVISION.
030000*
030100 AA000-MAIN                    SECTION.
030200*****************************************
030300     PERFORM AA010-OPEN-FILES THRU AA010-EXIT.
030400     PERFORM AA050-INIT-RANDOM THRU AA050-EXIT.
030500     PERFORM BB100-GENERATE-BOOK-FILE THRU BB100-EXIT.
030600     CLOSE GL-BOOK-OUT-FILE.
030700     PERFORM CC200-BUILD-SYSTEM-FILE THRU CC200-EXIT.
030800     CLOSE GL-SYSTEM-OUT-FILE.
030900     MOVE WS-REC-IX TO WS-E-BOOK-CNT.
031000     MOVE WS-INJECT-DONE TO WS-E-INJECT-CNT.
031100     MOVE WS-DROP-DONE TO WS-E-DROP-CNT.
031200     DISPLAY "GL900 book rows written  - " WS-E-BOOK-CNT.
031300     DISPLAY "GL900 discrepancies put  - " WS-E-INJECT-CNT.
031400     DISPLAY "GL900 system rows dropped- " WS-E-DROP-CNT.
031500     GOBACK.
031600 AA000-EXIT.
031700     EXIT.
031800*
031900 AA010-OPEN-FILES               SECTION.
032000*****************************************
032100     OPEN OUTPUT GL-BOOK-OUT-FILE.
032200     IF GL90-BOOK-STATUS NOT = "00"
032300         MOVE GL90-BOOK-STATUS TO WS-STATUS-DISPLAY
032400         DISPLAY GL005
032500         DISPLAY "  status = " WS-STATUS-DISPLAY
032600         MOVE 16 TO RETURN-CODE
032700         GOBACK
032800     END-IF.
032900     OPEN OUTPUT GL-SYSTEM-OUT-FILE.
033000     IF GL90-SYSTEM-STATUS NOT = "00"
033100         MOVE GL90-SYSTEM-STATUS TO WS-STATUS-DISPLAY
033200         DISPLAY GL006
033300         DISPLAY "  status = " WS-STATUS-DISPLAY
033400         MOVE 16 TO RETURN-CODE
033500         GOBACK
033600     END-IF.
033700 AA010-EXIT.
033800     EXIT.
033900*
034000* WS-RUN-SEED IS A FIXED LITERAL, NOT THE TIME OF DAY - PER
034100* 1.1.03 ABOVE, A REPEATABLE STREAM MATTERS MORE HERE THAN A
034200* DIFFERENT FILE ON EVERY RUN.
034300*
034400 AA050-INIT-RANDOM               SECTION.
034500*****************************************
034600     MOVE 1987031 TO WS-RUN-SEED.
034700     MOVE WS-RUN-SEED TO WS-LCG-STATE.
034800     MOVE ZERO TO WS-REC-IX.
034900     MOVE ZERO TO WS-INJECT-DONE.
035000     MOVE ZERO TO WS-DROP-DONE.
035100 AA050-EXIT.
035200     EXIT.
035300*
035400* ONE LCG STEP: STATE = (STATE * MULT + ADD) MOD WS-LCG-MOD -
035500* THE DIVIDE'S REMAINDER IS THE NEW STATE, THE QUOTIENT IS
035600* THROWN AWAY INTO WS-CHAR-IX, A SCRATCH FIELD USED THE SAME
035700* WAY BY EVERY PARAGRAPH BELOW THAT NEEDS A REMAINDER ONLY.
035800*
035900 AA060-NEXT-RANDOM.
036000     COMPUTE WS-LCG-RAW =
036100         (WS-LCG-STATE * WS-LCG-MULT + WS-LCG-ADD).
036200     DIVIDE WS-LCG-RAW BY WS-LCG-MOD
036300         GIVING WS-CHAR-IX
036400         REMAINDER WS-LCG-STATE.
036500 AA060-EXIT.
036600     EXIT.
036700*
036800* R15 - AMOUNT BOUNDS 10.00 THRU 50000.00, 2 DECIMALS.  THE LCG
036900* STATE REDUCED MOD 4,999,001 GIVES A REMAINDER OF 0 THRU
037000* 4,999,000 CENTS; ADDING THE 1,000 FLOOR MOVES THAT UP TO
037100* 1,000 THRU 5,000,000 CENTS, I.E. 10.00 THRU 50000.00.
037200*
037300 AA070-NEXT-AMOUNT.
037400     PERFORM AA060-NEXT-RANDOM THRU AA060-EXIT.
037500     DIVIDE WS-LCG-STATE BY 4999001 GIVING WS-CHAR-IX
037600         REMAINDER WS-PICK-AMT-CENTS.
037700     ADD 1000 TO WS-PICK-AMT-CENTS.
037800     COMPUTE WS-PICK-AMT ROUNDED = WS-PICK-AMT-CENTS / 100.
037900 AA070-EXIT.
038000     EXIT.
038100*
038200* PICKS THE DEBIT/CREDIT SIDE (R14 - EXACTLY ONE NON-ZERO
038300* SIDE PER RECORD) AND THE ACCOUNT/NARRATIVE TABLE ROWS.
038400*
038500 AA080-NEXT-SELECTORS.
038600     PERFORM AA060-NEXT-RANDOM THRU AA060-EXIT.
038700     DIVIDE WS-LCG-STATE BY 2 GIVING WS-CHAR-IX
038800         REMAINDER WS-CHAR-IX.
038900     IF WS-CHAR-IX = ZERO
039000         SET WS-PICK-DEBIT-SIDE TO TRUE
039100     ELSE
039200         SET WS-PICK-CREDIT-SIDE TO TRUE
039300     END-IF.
039400     PERFORM AA060-NEXT-RANDOM THRU AA060-EXIT.
039500     DIVIDE WS-LCG-STATE BY 12 GIVING WS-CHAR-IX
039600         REMAINDER WS-PICK-ACCT-IX.
039700     ADD 1 TO WS-PICK-ACCT-IX.
039800     PERFORM AA060-NEXT-RANDOM THRU AA060-EXIT.
039900     DIVIDE WS-LCG-STATE BY 12 GIVING WS-CHAR-IX
040000         REMAINDER WS-PICK-NAR-IX.
040100     ADD 1 TO WS-PICK-NAR-IX.
040200 AA080-EXIT.
040300     EXIT.
040400*
040500* A DAY-OF-YEAR OFFSET, 0 THRU 364, TURNED INTO A 2024 CCYY-
040600* MM-DD TEXT IMAGE BY BB120 BELOW.  2024 IS A LEAP YEAR SO
040700* THE 30-DAYS-HATH TABLE IN BB120 CARRIES FEBRUARY AT 29.
040800*
040900 AA090-NEXT-DAY-OFFSET.
041000     PERFORM AA060-NEXT-RANDOM THRU AA060-EXIT.
041100     DIVIDE WS-LCG-STATE BY 365 GIVING WS-CHAR-IX
041200         REMAINDER WS-PICK-DAY-OFFSET.
041300 AA090-EXIT.
041400     EXIT.
041500*
041600* BOOK EXTRACT - STEP 1 OF THE DATA-GENERATOR FLOW.  ONE
041700* PASS, WS-BOOK-ROW-TARGET ROWS, EACH WRITTEN STRAIGHT TO
041800* GLBOOK AND HELD IN WS-WORK-RECORD FOR CC200 TO ECHO ONTO
041900* GLSYS A MOMENT LATER.
042000*
042100 BB100-GENERATE-BOOK-FILE       SECTION.
042200*****************************************
042300     MOVE ZERO TO WS-REC-IX.
042400     PERFORM BB110-BUILD-ONE-RECORD THRU BB110-EXIT
042500         UNTIL WS-REC-IX NOT < WS-BOOK-ROW-TARGET.
042600 BB100-EXIT.
042700     EXIT.
042800*
042900 BB110-BUILD-ONE-RECORD.
043000     ADD 1 TO WS-REC-IX.
043100     MOVE WS-REC-IX TO WS-WR-TRANS-ID.
043200     PERFORM AA090-NEXT-DAY-OFFSET THRU AA090-EXIT.
043300     PERFORM BB120-FORMAT-DATE THRU BB120-EXIT.
043400     PERFORM AA080-NEXT-SELECTORS THRU AA080-EXIT.
043500     MOVE GLA-ACCT-CODE (WS-PICK-ACCT-IX) TO WS-WR-ACCT-CODE.
043600     MOVE GLA-ACCT-NAME (WS-PICK-ACCT-IX) TO WS-WR-ACCT-NAME.
043700     PERFORM AA070-NEXT-AMOUNT THRU AA070-EXIT.
043800     IF WS-PICK-DEBIT-SIDE
043900         MOVE WS-PICK-AMT TO WS-WR-DEBIT-AMT
044000         MOVE ZERO        TO WS-WR-CREDIT-AMT
044100     ELSE
044200         MOVE ZERO        TO WS-WR-DEBIT-AMT
044300         MOVE WS-PICK-AMT TO WS-WR-CREDIT-AMT
044400     END-IF.
044500     MOVE GL-NARRATIVE-ENTRY (WS-PICK-NAR-IX)
044600         TO WS-WR-DESCRIPTION.
044700     PERFORM BB115-BUILD-REFERENCE THRU BB115-EXIT.
044800     PERFORM BB130-MOVE-WORK-TO-BOOK THRU BB130-EXIT.
044900     WRITE GL-BOOK-RECORD.
045000 BB110-EXIT.
045100     EXIT.
045200*
045300* R16 - REFERENCE IS "REF" FOLLOWED BY THE ID ZERO PADDED TO
045400* SIX DIGITS.  WS-WR-REF-ID IS A PLAIN PIC 9(6), SO THE MOVE
045500* FROM WS-REC-IX DOES THE ZERO-PADDING FOR FREE; THE CLASS
045600* TEST AFTER THE STRING CONFIRMS THE SIX DIGITS LANDED CLEAN
045700* BEFORE THE RECORD GOES OUT THE DOOR - A BELT-AND-BRACES
045800* CHECK LEFT IN FROM THE 1.1.00 DISCREPANCY-INJECTION WORK,
045900* WHEN A BAD STRING REFERENCE SLIPPED THROUGH UNDETECTED FOR
046000* MOST OF A MORNING.
046100*
046200 BB115-BUILD-REFERENCE.
046300     MOVE WS-REC-IX TO WS-WR-REF-ID.
046400     MOVE SPACES TO WS-WR-REFERENCE.
046500     STRING "REF" DELIMITED BY SIZE
046600            WS-WR-REF-ID DELIMITED BY SIZE
046700            INTO WS-WR-REFERENCE
046800     END-STRING.
046900     IF WS-WR-REF-DIGITS IS NOT GL-DIGIT
047000         DISPLAY "GL900 bad reference built - " WS-WR-REFERENCE
047100         MOVE 16 TO RETURN-CODE
047200         GOBACK
047300     END-IF.
047400 BB115-EXIT.
047500     EXIT.
047600*
047700* R-SHIFT BELOW USES A ZERO-BASED DAY-OF-YEAR IN WS-DP-DY WHILE
047800* IT WALKS THE MONTHS, THEN MOVES UP TO A ONE-BASED DAY-OF-
047900* MONTH ONLY ONCE BB121 HAS SETTLED ON THE RIGHT MONTH.
048000*
048100 BB120-FORMAT-DATE.
048200     MOVE 2024 TO WS-DP-CCYY.
048300     MOVE 1 TO WS-DP-MO.
048400     MOVE WS-PICK-DAY-OFFSET TO WS-DP-DY.
048500     PERFORM BB121-REDUCE-DAY-OFFSET THRU BB121-EXIT
048600         UNTIL WS-DP-DY < WS-DIM-ENTRY (WS-DP-MO)
048700            OR WS-DP-MO > 12.
048800     ADD 1 TO WS-DP-DY.
048900     IF WS-DATE-PARTS-X < 20240101 OR WS-DATE-PARTS-X > 20241231
049000         DISPLAY "GL900 bad generated date - " WS-DATE-PARTS-X
049100         MOVE 16 TO RETURN-CODE
049200         GOBACK
049300     END-IF.
049400     MOVE SPACES TO WS-WR-TRANS-DATE.
049500     STRING WS-DP-CCYY DELIMITED BY SIZE
049600            "-"         DELIMITED BY SIZE
049700            WS-DP-MO    DELIMITED BY SIZE
049800            "-"         DELIMITED BY SIZE
049900            WS-DP-DY    DELIMITED BY SIZE
050000            INTO WS-WR-TRANS-DATE
050100     END-STRING.
050200 BB120-EXIT.
050300     EXIT.
050400*
050500* DAY-OF-YEAR TO MONTH/DAY SPLIT, DRIVEN OFF THE WS-DAYS-IN-
050600* MONTH TABLE ABOVE - WALKS ONE CALENDAR MONTH AT A TIME,
050700* SUBTRACTING THAT MONTH'S REAL LENGTH OUT OF THE RUNNING
050800* OFFSET, UNTIL WHAT IS LEFT FITS INSIDE THE CURRENT MONTH.
050900* AA090 HANDS THIS 0 THRU 364, COMFORTABLY INSIDE THE 366
051000* DAYS THIS TABLE TOTALS FOR LEAP-YEAR 2024, SO WS-DP-MO NEVER
051100* NEEDS TO CLIMB PAST 12.
051200*
051300 BB121-REDUCE-DAY-OFFSET.
051400     SUBTRACT WS-DIM-ENTRY (WS-DP-MO) FROM WS-DP-DY.
051500     ADD 1 TO WS-DP-MO.
051600 BB121-EXIT.
051700     EXIT.
051800*
051900* PLAIN FIELD-BY-FIELD MOVE FROM THE COMMON WS-WORK-RECORD
052000* SCRATCH AREA (BUILT UP BY AA070/AA080/AA090/BB115 ABOVE)
052100* INTO THE BOOK-SIDE FD RECORD.  KEPT AS ITS OWN SMALL
052200* PARAGRAPH, SEPARATE FROM BB130-MOVE-WORK-TO-SYS BELOW,
052300* BECAUSE BOOK AND SYSTEM DIVERGE THE MOMENT CC21X STARTS
052400* INJECTING DISCREPANCIES INTO THE SYSTEM SIDE ONLY - BOOK
052500* NEVER SEES THOSE MUTATIONS, SO ITS MOVE STAYS THIS SIMPLE
052600* FOR THE LIFE OF THE PROGRAM.
052700*
052800 BB130-MOVE-WORK-TO-BOOK.
052900     MOVE WS-WR-TRANS-ID    TO GLB-TRANS-ID.
053000     MOVE WS-WR-TRANS-DATE  TO GLB-TRANS-DATE.
053100     MOVE WS-WR-ACCT-CODE   TO GLB-ACCT-CODE.
053200     MOVE WS-WR-ACCT-NAME   TO GLB-ACCT-NAME.
053300     MOVE WS-WR-DEBIT-AMT   TO GLB-DEBIT-AMT.
053400     MOVE WS-WR-CREDIT-AMT  TO GLB-CREDIT-AMT.
053500     MOVE WS-WR-DESCRIPTION TO GLB-DESCRIPTION.
053600     MOVE WS-WR-REFERENCE   TO GLB-REFERENCE.
053700     MOVE SPACES TO GL-BOOK-RECORD (94:7).
053800 BB130-EXIT.
053900     EXIT.
054000*
054100* SYSTEM EXTRACT - STEP 2 OF THE DATA-GENERATOR FLOW.  RE-
054200* DRIVES THE SAME WS-REC-IX LOOP AS BB100 SO EVERY BOOK ROW
054300* IS RE-BUILT (NOT RE-READ - GLBOOK IS ALREADY CLOSED) FROM
054400* THE SAME SEED STREAM, THEN EITHER WRITTEN UNTOUCHED, PUT
054500* THROUGH ONE OF THE FOUR CC21X MUTATIONS, OR SILENTLY
054600* DROPPED (DD600), PER THE TARGET COUNTS SET IN AA050.
054700*
054800 CC200-BUILD-SYSTEM-FILE        SECTION.
054900*****************************************
055000     MOVE ZERO TO WS-REC-IX.
055100     PERFORM CC205-BUILD-ONE-SYS-RECORD THRU CC205-EXIT
055200         UNTIL WS-REC-IX NOT < WS-BOOK-ROW-TARGET.
055300 CC200-EXIT.
055400     EXIT.
055500*
055600 CC205-BUILD-ONE-SYS-RECORD.
055700     ADD 1 TO WS-REC-IX.
055800     MOVE WS-REC-IX TO WS-WR-TRANS-ID.
055900     PERFORM AA090-NEXT-DAY-OFFSET THRU AA090-EXIT.
056000     PERFORM BB120-FORMAT-DATE THRU BB120-EXIT.
056100     PERFORM AA080-NEXT-SELECTORS THRU AA080-EXIT.
056200     MOVE GLA-ACCT-CODE (WS-PICK-ACCT-IX) TO WS-WR-ACCT-CODE.
056300     MOVE GLA-ACCT-NAME (WS-PICK-ACCT-IX) TO WS-WR-ACCT-NAME.
056400     PERFORM AA070-NEXT-AMOUNT THRU AA070-EXIT.
056500     IF WS-PICK-DEBIT-SIDE
056600         MOVE WS-PICK-AMT TO WS-WR-DEBIT-AMT
056700         MOVE ZERO        TO WS-WR-CREDIT-AMT
056800     ELSE
056900         MOVE ZERO        TO WS-WR-DEBIT-AMT
057000         MOVE WS-PICK-AMT TO WS-WR-CREDIT-AMT
057100     END-IF.
057200     MOVE GL-NARRATIVE-ENTRY (WS-PICK-NAR-IX)
057300         TO WS-WR-DESCRIPTION.
057400     PERFORM BB115-BUILD-REFERENCE THRU BB115-EXIT.
057500     PERFORM DD600-CHECK-DROP-ROW THRU DD600-EXIT.
057600     IF WS-SELECT-HIT
057700         GO TO CC205-EXIT
057800     END-IF.
057900     PERFORM CC210-CHECK-INJECT-ROW THRU CC210-EXIT.
058000     PERFORM BB130-MOVE-WORK-TO-SYS THRU BB130-SYS-EXIT.
058100     WRITE GL-SYS-OUT-RECORD.
058200 CC205-EXIT.
058300     EXIT.
058400*
058500* SAME MOVE AS BB130-MOVE-WORK-TO-BOOK, BUT ONTO THE SYSTEM-
058600* SIDE FD RECORD - THIS RUNS AFTER CC210 HAS HAD ITS CHANCE
058700* TO OVERWRITE WS-WR-DEBIT-AMT/CREDIT-AMT/TRANS-DATE/ACCT-
058800* CODE/REFERENCE IN PLACE, SO WHATEVER IS IN WS-WORK-RECORD
058900* AT THIS POINT (MUTATED OR NOT) IS WHAT LANDS IN GLSYS.
059000*
059100 BB130-MOVE-WORK-TO-SYS.
059200     MOVE WS-WR-TRANS-ID    TO GLS-TRANS-ID.
059300     MOVE WS-WR-TRANS-DATE  TO GLS-TRANS-DATE.
059400     MOVE WS-WR-ACCT-CODE   TO GLS-ACCT-CODE.
059500     MOVE WS-WR-ACCT-NAME   TO GLS-ACCT-NAME.
059600     MOVE WS-WR-DEBIT-AMT   TO GLS-DEBIT-AMT.
059700     MOVE WS-WR-CREDIT-AMT  TO GLS-CREDIT-AMT.
059800     MOVE WS-WR-DESCRIPTION TO GLS-DESCRIPTION.
059900     MOVE WS-WR-REFERENCE   TO GLS-REFERENCE.
060000     MOVE SPACES TO GL-SYS-OUT-RECORD (94:7).
060100 BB130-SYS-EXIT.
060200     EXIT.
060300*
060400* R17 - ONE MUTATION PER CHOSEN RECORD, PICKED FROM THE ROLL
060500* IN WS-SELECT-ROLL: AMOUNT SHIFT, DATE SHIFT, PENNY-BUMP OR
060600* ACCOUNT SWAP, IN THAT FIXED ORDER OF PREFERENCE SO THE
060700* COUNT OF EACH KIND STAYS ROUGHLY EVEN ACROSS A FULL RUN.
060800*
060900 CC210-CHECK-INJECT-ROW.
061000     IF WS-INJECT-DONE NOT < WS-INJECT-TARGET
061100         GO TO CC210-EXIT
061200     END-IF.
061300     PERFORM AA060-NEXT-RANDOM THRU AA060-EXIT.
061400     DIVIDE WS-LCG-STATE BY 100 GIVING WS-CHAR-IX
061500         REMAINDER WS-SELECT-ROLL.
061600     IF WS-SELECT-ROLL > 5
061700         GO TO CC210-EXIT
061800     END-IF.
061900     PERFORM AA060-NEXT-RANDOM THRU AA060-EXIT.
062000     DIVIDE WS-LCG-STATE BY 4 GIVING WS-CHAR-IX
062100         REMAINDER WS-MUT-KIND.
062200     IF WS-MUT-KIND = ZERO
062300         PERFORM CC211-SHIFT-AMOUNT THRU CC211-EXIT
062400     ELSE
062500         IF WS-MUT-KIND = 1
062600             PERFORM CC212-SHIFT-DATE THRU CC212-EXIT
062700         ELSE
062800             IF WS-MUT-KIND = 2
062900                 PERFORM CC213-BUMP-PENNY THRU CC213-EXIT
063000             ELSE
063100                 PERFORM CC214-SWAP-ACCOUNT THRU CC214-EXIT
063200             END-IF
063300         END-IF
063400     END-IF.
063500     ADD 1 TO WS-INJECT-DONE.
063600 CC210-EXIT.
063700     EXIT.
063800*
063900* AMOUNT SHIFTED BY 100.00 ON WHICHEVER SIDE IS THE NON-ZERO
064000* ONE - R17 CALLS FOR THE SHIFT TO GO EITHER WAY, SO A SECOND
064100* LCG DRAW ROLLS THE SIGN THE SAME MOD-2 WAY AA080 ROLLS DEBIT
064200* VERSUS CREDIT ABOVE.  EVERY GENERATED AMOUNT IS AT LEAST
064300* 10.00 AND THE FLOOR THIS MUTATION CAN REACH IS 10.00 LESS
064400* 100.00 - A NEGATIVE AMOUNT IS STILL A VALID PIC S9(7)V99
064500* VALUE AND IS EXACTLY THE KIND OF THING R3'S VARIANCE CHECK
064600* IS THERE TO CATCH, SO NO FLOOR IS ENFORCED HERE.  AN EARLIER
064700* CUT OF THIS PARAGRAPH ONLY EVER ADDED 100.00, WHICH MADE
064800* EVERY INJECTED AMOUNT-SHIFT FINDING READ THE SAME DIRECTION
064900* ON THE REPORT - THIS ROLL IS WHAT FIXES THAT.
065000*
065100 CC211-SHIFT-AMOUNT.
065200     PERFORM AA060-NEXT-RANDOM THRU AA060-EXIT.
065300     DIVIDE WS-LCG-STATE BY 2 GIVING WS-CHAR-IX
065400         REMAINDER WS-MUT-SIGN-ROLL.
065500     IF WS-MUT-SIGN-ROLL = ZERO
065600         IF WS-WR-DEBIT-AMT NOT = ZERO
065700             ADD 100.00 TO WS-WR-DEBIT-AMT
065800         ELSE
065900             ADD 100.00 TO WS-WR-CREDIT-AMT
066000         END-IF
066100     ELSE
066200         IF WS-WR-DEBIT-AMT NOT = ZERO
066300             SUBTRACT 100.00 FROM WS-WR-DEBIT-AMT
066400         ELSE
066500             SUBTRACT 100.00 FROM WS-WR-CREDIT-AMT
066600         END-IF
066700     END-IF.
066800 CC211-EXIT.
066900     EXIT.
067000*
067100* DATE SHIFTED BY ONE DAY - A FLAT ADD/SUBTRACT ON THE WS-DP-
067200* DY PIECE ALONE, KEPT INSIDE 01-28 SO THE MONTH NEVER HAS
067300* TO ROLL OVER.  UNLIKE CC211'S AMOUNT SHIFT, THE DIRECTION
067400* HERE IS DRIVEN OFF THE DAY-OF-MONTH ITSELF (BELOW 15 ADDS,
067500* 15 AND UP SUBTRACTS) RATHER THAN A FRESH LCG ROLL, SINCE
067600* A ONE-DAY MOVE IN EITHER DIRECTION READS THE SAME TO R6'S
067700* MIN/MAX DATE-RANGE CHECK EITHER WAY.
067800*
067900 CC212-SHIFT-DATE.
068000     MOVE WS-WRD-CCYY TO WS-DP-CCYY.
068100     MOVE WS-WRD-MO   TO WS-DP-MO.
068200     MOVE WS-WRD-DY   TO WS-DP-DY.
068300     IF WS-DP-DY < 15
068400         ADD 1 TO WS-DP-DY
068500     ELSE
068600         SUBTRACT 1 FROM WS-DP-DY
068700     END-IF.
068800     MOVE SPACES TO WS-WR-TRANS-DATE.
068900     STRING WS-DP-CCYY DELIMITED BY SIZE
069000            "-"         DELIMITED BY SIZE
069100            WS-DP-MO    DELIMITED BY SIZE
069200            "-"         DELIMITED BY SIZE
069300            WS-DP-DY    DELIMITED BY SIZE
069400            INTO WS-WR-TRANS-DATE
069500     END-STRING.
069600 CC212-EXIT.
069700     EXIT.
069800*
069900* AMOUNT INCREASED BY EXACTLY 0.01 ON THE NON-ZERO SIDE - THE
070000* PENNY-BUMP R3 IS MEANT TO JUST CLEAR THE 0.01 TOLERANCE.
070100*
070200 CC213-BUMP-PENNY.
070300     IF WS-WR-DEBIT-AMT NOT = ZERO
070400         ADD 0.01 TO WS-WR-DEBIT-AMT
070500     ELSE
070600         ADD 0.01 TO WS-WR-CREDIT-AMT
070700     END-IF.
070800 CC213-EXIT.
070900     EXIT.
071000*
071100* ACCOUNT CODE REPLACED BY A DIFFERENT ROW OF THE SAME CHART
071200* OF ACCOUNTS TABLE - RE-ROLLED UNTIL IT DIFFERS FROM THE ONE
071300* ALREADY ON THE RECORD, SO THE SWAP IS NEVER A NO-OP.
071400*
071500 CC214-SWAP-ACCOUNT.
071600     PERFORM AA060-NEXT-RANDOM THRU AA060-EXIT.
071700     DIVIDE WS-LCG-STATE BY 12 GIVING WS-CHAR-IX
071800         REMAINDER WS-MUT-ACCT-IX.
071900     ADD 1 TO WS-MUT-ACCT-IX.
072000     IF WS-MUT-ACCT-IX = WS-PICK-ACCT-IX
072100         IF WS-MUT-ACCT-IX = 12
072200             MOVE 1 TO WS-MUT-ACCT-IX
072300         ELSE
072400             ADD 1 TO WS-MUT-ACCT-IX
072500         END-IF
072600     END-IF.
072700     MOVE GLA-ACCT-CODE (WS-MUT-ACCT-IX) TO WS-WR-ACCT-CODE.
072800     MOVE GLA-ACCT-NAME (WS-MUT-ACCT-IX) TO WS-WR-ACCT-NAME.
072900 CC214-EXIT.
073000     EXIT.
073100*
073200* STEP 2, LAST PART - DROP A FIXED NUMBER OF ROWS FROM THE
073300* SYSTEM EXTRACT SO GL250'S ROW-COUNT CHECK (R1) HAS
073400* SOMETHING TO REPORT ON A NORMAL TEST RUN.  CHECKED AHEAD
073500* OF THE INJECTION LOGIC ABOVE SO A DROPPED ROW NEVER ALSO
073600* CARRIES A WASTED MUTATION ROLL.
073700*
073800 DD600-CHECK-DROP-ROW.
073900     MOVE "N" TO WS-SELECT-HIT-SW.
074000     IF WS-DROP-DONE NOT < WS-DROP-TARGET
074100         GO TO DD600-EXIT
074200     END-IF.
074300     PERFORM AA060-NEXT-RANDOM THRU AA060-EXIT.
074400     DIVIDE WS-LCG-STATE BY 1000 GIVING WS-CHAR-IX
074500         REMAINDER WS-SELECT-ROLL.
074600     IF WS-SELECT-ROLL < 10
074700         SET WS-SELECT-HIT TO TRUE
074800         ADD 1 TO WS-DROP-DONE
074900     END-IF.
075000 DD600-EXIT.
075100     EXIT.
