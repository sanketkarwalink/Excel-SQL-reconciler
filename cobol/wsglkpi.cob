000100*****************************************************
000200*                                                    *
000300*   KPI SUMMARY BLOCK FOR GL250 RECONCILIATION RUN  *
000400*     COMPUTED AFTER THE REPORT IS BUILT AND        *
000500*     WRITTEN AS PLAIN TEXT TO GLRPT01, SEE EE500.  *
000600*****************************************************
000700*
000800* 11/03/87 RJH - CREATED.
000900* 23/08/90 RJH - ADDED GLK-DEBIT-VAR/GLK-CREDIT-VAR
001000*                WHEN RULE R13 WAS ADDED TO THE RUN.
001100* 19/02/99 DJM - Y2K SWEEP - NO DATE FIELDS HERE, NONE
001200*                NEEDED CHANGING.
001300*
001400 01  GL-KPI-AREA.
001500     03  GLK-BOOK-ROWS         PIC 9(7).
001600     03  GLK-SYSTEM-ROWS       PIC 9(7).
001700     03  GLK-ROW-DIFF          PIC S9(7).
001800     03  GLK-DISCREPANCIES     PIC 9(5).
001900     03  GLK-ACCURACY-PCT      PIC 9(3)V99.
002000     03  GLK-DEBIT-VAR         PIC 9(11)V99.
002100     03  GLK-CREDIT-VAR        PIC 9(11)V99.
002200     03  FILLER                PIC X(14).
002300*
002400* THE GL-KPI-LINE-1 THRU -7 PRINT LINES THAT THESE FIELDS
002500* GET EDITED INTO ARE CARRIED ON FD GL-REPORT-FILE ITSELF
002600* IN GL250 (ONE MORE 01 SHARING THAT FD, PLAIN X(204) WITH
002700* NO PACKED OR COMP DATA) - NOT REPEATED HERE.
002800*
002900* EDITED FIELDS MOVED INTO THOSE LINES BY EE500.
003000*
003100 01  GL-KPI-EDIT-FIELDS.
003200     03  GLK-E-BOOK-ROWS       PIC ZZZZZZ9.
003300     03  GLK-E-SYSTEM-ROWS     PIC ZZZZZZ9.
003400     03  GLK-E-ROW-DIFF        PIC ----,---9.
003500     03  GLK-E-DISCREPANCIES   PIC ZZZZ9.
003600     03  GLK-E-ACCURACY-PCT    PIC ZZ9.99.
003700     03  GLK-E-DEBIT-VAR       PIC ZZ,ZZZ,ZZZ,ZZ9.99.
003800     03  GLK-E-CREDIT-VAR      PIC ZZ,ZZZ,ZZZ,ZZ9.99.
003900     03  FILLER                PIC X(6).
004000*
