000100*****************************************************
000200*                                                    *
000300*   GL NARRATIVE LOOKUP TABLE (12 ENTRIES)          *
000400*     USED ONLY BY GL900 TO PICK A DESCRIPTION      *
000500*     FOR EACH GENERATED TRANSACTION.               *
000600*****************************************************
000700*
000800* 11/03/87 RJH - CREATED.
000900*
001000 01  GL-NARRATIVE-TABLE-VALUES.
001100     03  FILLER  PIC X(20) VALUE "Monthly Invoice     ".
001200     03  FILLER  PIC X(20) VALUE "Office Supplies     ".
001300     03  FILLER  PIC X(20) VALUE "Utility Payment     ".
001400     03  FILLER  PIC X(20) VALUE "Rent Payment        ".
001500     03  FILLER  PIC X(20) VALUE "Service Fee         ".
001600     03  FILLER  PIC X(20) VALUE "Equipment Purchase  ".
001700     03  FILLER  PIC X(20) VALUE "Consulting Fee      ".
001800     03  FILLER  PIC X(20) VALUE "Bank Transfer       ".
001900     03  FILLER  PIC X(20) VALUE "Vendor Payment      ".
002000     03  FILLER  PIC X(20) VALUE "Interest Income     ".
002100     03  FILLER  PIC X(20) VALUE "Loan Repayment      ".
002200     03  FILLER  PIC X(20) VALUE "Payroll Disburse    ".
002300*
002400 01  GL-NARRATIVE-TABLE REDEFINES GL-NARRATIVE-TABLE-VALUES.
002500     03  GL-NARRATIVE-ENTRY    PIC X(20) OCCURS 12 TIMES
002600                                INDEXED BY GL-NAR-IX.
002700*
