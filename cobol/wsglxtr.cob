000100*****************************************************
000200*                                                    *
000300*   RECORD DEFINITION FOR EXTERNALLY SUPPLIED       *
000400*     PER-TRANSACTION MISMATCH FILE (OPTIONAL)      *
000500*****************************************************
000600* FILE SIZE 204 BYTES.  READ BY GL250 ONLY IF THE
000700* FILE IS PRESENT - SEE AA010-OPEN-FILES.
000800*
000900* 09/06/88 RJH - CREATED FOR THE EXTERNAL AUDIT-TOOL
001000*                FEED.  FIELDS LINE UP 1-FOR-1 WITH
001100*                GLR- SO DD420 IS FIVE PLAIN MOVES.
001200* 14/07/97 CLS - ADDED GLX-ERROR-FLAG SO A MISMATCH
001300*                THAT THE FEEDER COULD NOT RESOLVE IS
001400*                DROPPED PER RULE R10, NOT REPORTED AS
001500*                "Unknown" / "Unknown".
001600*
001700 01  GL-XTRAN-RECORD.
001800     03  GLX-TRANS-ID          PIC X(12).
001900     03  GLX-DISC-TYPE         PIC X(22).
002000     03  GLX-DESCRIPTION       PIC X(100).
002100     03  GLX-BOOK-DATA         PIC X(30).
002200     03  GLX-SYSTEM-DATA       PIC X(30).
002300     03  GLX-ERROR-FLAG        PIC X.
002400*                                  "Y" = NO USABLE DATA
002500     03  FILLER                PIC X(9).
002600*
