000100*****************************************************
000200*                                                    *
000300*   RECORD DEFINITION FOR GL TRANSACTION EXTRACTS   *
000400*     (BOOK-SIDE AND SYSTEM-SIDE, IDENTICAL LAYOUT) *
000500*****************************************************
000600* FILE SIZE 100 BYTES.  USED FOR THE BOOK EXTRACT,
000700* THE SYSTEM EXTRACT AND BOTH EXTRACTS PRODUCED BY
000800* GL900, THE TEST-DATA GENERATOR.
000900*
001000* 11/03/87 RJH - CREATED FOR THE GL PERIOD-END
001100*                RECONCILIATION RUN.
001200* 04/09/91 DJM - ADDED GLT-TRANS-DATE-CHK REDEFINE SO
001300*                ZZ670 CAN VALIDATE THE DATE IMAGE
001400*                WITHOUT AN EXTRA MOVE.
001500* 19/02/99 DJM - Y2K: GLT-TRANS-DATE WIDENED TO HOLD
001600*                CCYY-MM-DD TEXT (WAS YY-MM-DD).
001700*
001800 01  GL-TRANSACTION-RECORD.
001900     03  GLT-TRANS-ID          PIC 9(7).
002000     03  GLT-TRANS-DATE        PIC X(10).
002100*                                  CCYY-MM-DD TEXT IMAGE
002200     03  GLT-ACCT-CODE         PIC 9(4).
002300     03  GLT-ACCT-NAME         PIC X(25).
002400     03  GLT-DEBIT-AMT         PIC S9(7)V99.
002500     03  GLT-CREDIT-AMT        PIC S9(7)V99.
002600     03  GLT-DESCRIPTION       PIC X(20).
002700     03  GLT-REFERENCE         PIC X(9).
002800*                                  "REF" + 6 DIGIT TRANS-ID
002900     03  FILLER                PIC X(7).
003000*
003100* RAW CHARACTER IMAGES OF THE TWO AMOUNT FIELDS, USED BY
003200* ZZ650-TEST-NUMERIC TO FLAG A NON-NUMERIC OR BLANK AMOUNT
003300* AS A "null" VALUE PER RECON RULE R4.  OVERPUNCHED SIGN
003400* BYTE ON THE LOW-ORDER POSITION IS STILL SEEN AS NUMERIC
003500* BY THE CLASS TEST BELOW, A GENUINE NON-NUMERIC INPUT IS
003600* NOT.
003700*
003800 01  GL-TRANSACTION-AMT-CHK REDEFINES GL-TRANSACTION-RECORD.
003900     03  FILLER                PIC X(46).
004000     03  GLT-DEBIT-AMT-X       PIC X(9).
004100     03  GLT-CREDIT-AMT-X      PIC X(9).
004200     03  FILLER                PIC X(36).
004300*
004400* BROKEN OUT DATE IMAGE, USED BY ZZ670-VALIDATE-DATE TO
004500* CONFIRM ALL THREE PARTS ARE NUMERIC BEFORE THE DATE IS
004600* USED IN THE MIN/MAX COMPARISON OF RECON RULE R6.
004700*
004800 01  GL-TRANSACTION-DATE-CHK REDEFINES GL-TRANSACTION-RECORD.
004900     03  FILLER                PIC X(7).
005000     03  GLT-DATE-CCYY         PIC X(4).
005100     03  GLT-DATE-SEP-1        PIC X.
005200     03  GLT-DATE-MO           PIC X(2).
005300     03  GLT-DATE-SEP-2        PIC X.
005400     03  GLT-DATE-DY           PIC X(2).
005500     03  FILLER                PIC X(83).
005600*
