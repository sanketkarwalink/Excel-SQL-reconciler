000100*****************************************************
000200*                                                    *
000300*   RECORD DEFINITION FOR GL DISCREPANCY REPORT     *
000400*     ONE RECORD PER FINDING, WRITTEN TO GLRPT01    *
000500*****************************************************
000600* FILE SIZE 204 BYTES.
000700*
000800* 11/03/87 RJH - CREATED.
000900* 02/05/88 RJH - WIDENED GLR-DESCRIPTION TO 100 TO TAKE
001000*                THE FULL AUDIT NARRATIVE, FILLER CUT BACK.
001100* 14/07/97 CLS - ADDED GLR-IMPACT FOR THE HIGH/MEDIUM
001200*                RATING NOW REQUIRED ON THE AUDIT COPY.
001300*
001400 01  GL-REPORT-RECORD.
001500     03  GLR-TRANS-ID          PIC X(12).
001600*                                  ID, OR "Statistical"
001700     03  GLR-DISC-TYPE         PIC X(22).
001800     03  GLR-DESCRIPTION       PIC X(100).
001900     03  GLR-BOOK-DATA         PIC X(30).
002000     03  GLR-SYSTEM-DATA       PIC X(30).
002100     03  GLR-IMPACT            PIC X(6).
002200*                                  "High" OR "Medium"
002300     03  FILLER                PIC X(4).
002400*
002500* THE KPI SUMMARY LINES SHARE THE SAME REPORT FILE BUT
002600* ARE WRITTEN AS PLAIN TEXT, NOT THE COLUMNAR LAYOUT
002700* ABOVE - SEE GL-KPI-PRINT-LINE IN WSGLKPI.
002800*
