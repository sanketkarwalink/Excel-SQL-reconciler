000100*****************************************************
000200*                                                    *
000300*   G L 2 5 0   -   G L   PERIOD-END EXTRACT         *
000400*               RECONCILIATION RUN                   *
000500*                                                    *
000600*****************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.             GL250.
001000 AUTHOR.                 R J HARTWELL.
001100 INSTALLATION.           COLONIAL DATA SYSTEMS -
001200                         FINANCIAL APPLICATIONS GROUP.
001300 DATE-WRITTEN.           11/03/87.
001400 DATE-COMPILED.
001500 SECURITY.               COMPANY CONFIDENTIAL -
001600                         AUTHORIZED PERSONNEL ONLY.
001700*
001800* REMARKS.      COMPARES THE MONTH-END BOOK-SIDE AND
001900*               SYSTEM-SIDE GENERAL LEDGER EXTRACTS,
002000*               WRITES A COLUMNAR DISCREPANCY REPORT
002100*               AND A KPI SUMMARY TRAILER TO GLRPT01.
002200*
002300* CALLED MODULES.        NONE.
002400* FILES USED.
002500*               GLBOOK     BOOK-SIDE GL EXTRACT (IN)
002600*               GLSYS      SYSTEM-SIDE GL EXTRACT (IN)
002700*               GLXTRN     EXTERNAL PER-TXN MISMATCH
002800*                          FEED, OPTIONAL (IN)
002900*               GLRPT01    DISCREPANCY REPORT + KPI
003000*                          TRAILER (OUT)
003100*
003200* ERROR MESSAGES USED.
003300*               GL001 - GL004.
003400*
003500* CHANGE LOG.
003600* 11/03/87 RJH - 1.0.00 CREATED.  STATISTICAL CHECKS
003700*                ONLY - ROW COUNT, COLUMN TOTALS, NULL
003800*                COUNTS, DUPLICATES, DATE RANGE.
003900* 09/06/88 RJH - 1.1.00 GLXTRN MERGE ADDED - EXTERNAL
004000*                PER-TRANSACTION MISMATCHES NOW APPEAR
004100*                ON THE REPORT BEHIND THE STATISTICAL
004200*                FINDINGS.
004300* 23/08/90 RJH - 1.2.00 ADDED KPI DEBIT/CREDIT VARIANCE
004400*                LINES (SEE WSGLKPI).
004500* 04/09/91 DJM - 1.2.01 DATE VALIDITY CHECK ADDED AHEAD
004600*                OF THE MIN/MAX COMPARE - BAD DATE TEXT
004700*                NOW REPORTED INSTEAD OF ABENDING.
004800* 14/07/97 CLS - 1.3.00 GLXTRN ROWS CARRYING THE ERROR
004900*                FLAG ARE NOW DROPPED, NOT LISTED WITH
005000*                BLANK DATA.
005100* 19/02/99 DJM - 1.3.01 Y2K.  EXTRACT DATE FIELD IS NOW
005200*                COMPARED AS CCYY-MM-DD TEXT THROUGHOUT;
005300*                CONFIRMED KPI BLOCK UNTOUCHED.
005400* 14/03/01 CLS - 1.3.02 IMPACT COLUMN ON THE AUDIT COPY
005500*                WAS SHOWING "high"/"medium" LOWER CASE
005600*                FOR EXTERNAL ROWS - NOW MATCHES THE
005700*                UPPER/LOWER PATTERN USED ELSEWHERE.
005800* 02/11/03 DJM - 1.3.03 DUPLICATE CHECK (R5) RE-DONE VIA
005900*                SORT OUTPUT PROCEDURE INSTEAD OF AN IN-
006000*                HOUSE BUBBLE COMPARE - SAME RESULT, RUNS
006100*                IN A FRACTION OF THE CPU TIME ON THE BOOK
006200*                SIDE ONCE THE CHART OF ACCOUNTS PASSED
006300*                50,000 LINES A MONTH.
006400* 30/06/09 CLS - 1.3.04 NULL-COUNT MISMATCH (R4) SPLIT
006500*                INTO TWO FINDINGS, DEBIT AND CREDIT, PER
006600*                INTERNAL AUDIT REQUEST - ONE COMBINED
006700*                MESSAGE WAS HIDING WHICH COLUMN ACTUALLY
006800*                MOVED.
006900*
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     CLASS GL-LOWER-ALPHA IS "a" THRU "z"
007400     CLASS GL-UPPER-ALPHA IS "A" THRU "Z"
007500     C01 IS TOP-OF-FORM.
007600*
007700* WS-UPSI-0 FOLLOWS THE SHOP'S UPSI-SWITCH CONVENTION -
007800* SET TO "1" BY THE OPERATOR AT SOJ (JOB-CONTROL MOVE, NOT
007900* CODED HERE) TO SUPPRESS THE KPI TRAILER WHEN ONLY THE
008000* AUDIT COPY IS WANTED.  NORMALLY LEFT "0".
008100*
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400     SELECT GL-BOOK-FILE ASSIGN TO GLBOOK
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS GL25-BOOK-STATUS.
008700     SELECT GL-SYSTEM-FILE ASSIGN TO GLSYS
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS GL25-SYSTEM-STATUS.
009000     SELECT OPTIONAL GL-XTRAN-FILE ASSIGN TO GLXTRN
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS IS GL25-XTRAN-STATUS.
009300     SELECT GL-REPORT-FILE ASSIGN TO GLRPT01
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         FILE STATUS IS GL25-REPORT-STATUS.
009600*
009700* BOTH GL EXTRACT FILES SHARE ONE COPYBOOK, WSGLTRN - THE
009800* REPLACING PHRASE BELOW SWAPS THE GENERIC GL-TRANSACTION/
009900* GLT- NAMES FOR BOOK-SIDE GLB- AND SYSTEM-SIDE GLS- ONES SO
010000* THE TWO 01'S CAN LIVE IN WORKING STORAGE SIDE BY SIDE
010100* WITHOUT COLLIDING, EVEN THOUGH THE PICTURE CLAUSES ARE
010200* BYTE-FOR-BYTE IDENTICAL BETWEEN THEM.  EACH FIELD IS ITS
010300* OWN WHOLE-WORD PAIR BELOW - GLT- IS NOT A STANDALONE WORD,
010400* IT IS THE FIRST PART OF GLT-TRANS-ID AND THE LIKE, SO
010500* PSEUDO-TEXT MATCHING WILL NOT TOUCH IT UNLESS THE FULL
010600* DATA-NAME IS SPELLED OUT EACH TIME.  THIS COST AN AFTERNOON
010700* TO TRACK DOWN THE FIRST TIME ROUND - THE COMPILE GOES
010800* THROUGH CLEAN WITH THE SHORT-FORM REPLACING, IT JUST LEAVES
010900* EVERY FIELD STILL NAMED GLT-XXX IN BOTH FDS, AND THE REAL
011000* ERROR ONLY SHOWS UP LATER AS UNDECLARED DATA-NAMES IN THE
011100* PROCEDURE DIVISION ONCE GLB-/GLS- FIELDS GET REFERENCED.
011200*
011300 DATA DIVISION.
011400 FILE SECTION.
011500*
011600 FD  GL-BOOK-FILE
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 100 CHARACTERS
011900     DATA RECORD IS GL-BOOK-RECORD.
012000 COPY WSGLTRN
012100     REPLACING ==GL-TRANSACTION-RECORD== BY ==GL-BOOK-RECORD==
012200           ==GL-TRANSACTION-AMT-CHK== BY ==GL-BOOK-AMT-CHK==
012300           ==GL-TRANSACTION-DATE-CHK== BY ==GL-BOOK-DATE-CHK==
012400           ==GLT-TRANS-ID== BY ==GLB-TRANS-ID==
012500           ==GLT-TRANS-DATE== BY ==GLB-TRANS-DATE==
012600           ==GLT-ACCT-CODE== BY ==GLB-ACCT-CODE==
012700           ==GLT-ACCT-NAME== BY ==GLB-ACCT-NAME==
012800           ==GLT-DEBIT-AMT-X== BY ==GLB-DEBIT-AMT-X==
012900           ==GLT-DEBIT-AMT== BY ==GLB-DEBIT-AMT==
013000           ==GLT-CREDIT-AMT-X== BY ==GLB-CREDIT-AMT-X==
013100           ==GLT-CREDIT-AMT== BY ==GLB-CREDIT-AMT==
013200           ==GLT-DESCRIPTION== BY ==GLB-DESCRIPTION==
013300           ==GLT-REFERENCE== BY ==GLB-REFERENCE==
013400           ==GLT-DATE-CCYY== BY ==GLB-DATE-CCYY==
013500           ==GLT-DATE-SEP-1== BY ==GLB-DATE-SEP-1==
013600           ==GLT-DATE-MO== BY ==GLB-DATE-MO==
013700           ==GLT-DATE-SEP-2== BY ==GLB-DATE-SEP-2==
013800           ==GLT-DATE-DY== BY ==GLB-DATE-DY==.
013900*
014000 FD  GL-SYSTEM-FILE
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 100 CHARACTERS
014300     DATA RECORD IS GL-SYSTEM-RECORD.
014400 COPY WSGLTRN
014500     REPLACING ==GL-TRANSACTION-RECORD== BY ==GL-SYSTEM-RECORD==
014600           ==GL-TRANSACTION-AMT-CHK== BY ==GL-SYSTEM-AMT-CHK==
014700           ==GL-TRANSACTION-DATE-CHK== BY ==GL-SYSTEM-DATE-CHK==
014800           ==GLT-TRANS-ID== BY ==GLS-TRANS-ID==
014900           ==GLT-TRANS-DATE== BY ==GLS-TRANS-DATE==
015000           ==GLT-ACCT-CODE== BY ==GLS-ACCT-CODE==
015100           ==GLT-ACCT-NAME== BY ==GLS-ACCT-NAME==
015200           ==GLT-DEBIT-AMT-X== BY ==GLS-DEBIT-AMT-X==
015300           ==GLT-DEBIT-AMT== BY ==GLS-DEBIT-AMT==
015400           ==GLT-CREDIT-AMT-X== BY ==GLS-CREDIT-AMT-X==
015500           ==GLT-CREDIT-AMT== BY ==GLS-CREDIT-AMT==
015600           ==GLT-DESCRIPTION== BY ==GLS-DESCRIPTION==
015700           ==GLT-REFERENCE== BY ==GLS-REFERENCE==
015800           ==GLT-DATE-CCYY== BY ==GLS-DATE-CCYY==
015900           ==GLT-DATE-SEP-1== BY ==GLS-DATE-SEP-1==
016000           ==GLT-DATE-MO== BY ==GLS-DATE-MO==
016100           ==GLT-DATE-SEP-2== BY ==GLS-DATE-SEP-2==
016200           ==GLT-DATE-DY== BY ==GLS-DATE-DY==.
016300*
016400* GLXTRN CARRIES ITS OWN LAYOUT (WSGLXTR, NOT WSGLTRN) SINCE
016500* IT IS NOT A GL EXTRACT AT ALL - IT IS THE UPSTREAM PER-
016600* TRANSACTION MISMATCH FEED DD400 FOLDS ONTO THE BACK OF THE
016700* REPORT.  SELECT OPTIONAL ABOVE MEANS A MISSING DD CARD IS
016800* NOT A JCL ERROR; AA010 TURNS THAT INTO WS-XTRAN-PRESENT OFF.
016900*
017000 FD  GL-XTRAN-FILE
017100     LABEL RECORDS ARE STANDARD
017200     RECORD CONTAINS 204 CHARACTERS
017300     DATA RECORD IS GL-XTRAN-RECORD.
017400 COPY WSGLXTR.
017500*
017600* GLRPT01 CARRIES THE COLUMNAR FINDING LINES (GL-REPORT-
017700* RECORD) AND, AFTER THEM, SEVEN PLAIN TEXT KPI LINES -
017800* TWO 01'S SHARING ONE FD, SAME TRICK USED ON PYCHK FOR
017900* THE HEADER/DETAIL SPLIT.
018000*
018100 FD  GL-REPORT-FILE
018200     LABEL RECORDS ARE STANDARD
018300     RECORD CONTAINS 204 CHARACTERS
018400     DATA RECORDS ARE GL-REPORT-RECORD, GL-KPI-LINE-1,
018500                       GL-KPI-LINE-2, GL-KPI-LINE-3,
018600                       GL-KPI-LINE-4, GL-KPI-LINE-5,
018700                       GL-KPI-LINE-6, GL-KPI-LINE-7.
018800 COPY WSGLRPT.
018900 01  GL-KPI-LINE-1             PIC X(204) VALUE SPACES.
019000 01  GL-KPI-LINE-2             PIC X(204) VALUE SPACES.
019100 01  GL-KPI-LINE-3             PIC X(204) VALUE SPACES.
019200 01  GL-KPI-LINE-4             PIC X(204) VALUE SPACES.
019300 01  GL-KPI-LINE-5             PIC X(204) VALUE SPACES.
019400 01  GL-KPI-LINE-6             PIC X(204) VALUE SPACES.
019500 01  GL-KPI-LINE-7             PIC X(204) VALUE SPACES.
019600*
019700 SD  GL-SORT-WORK.
019800 01  GL-SORT-RECORD            PIC X(100).
019900*
020000* WORKING-STORAGE LAYOUT FOLLOWS THE SHOP'S USUAL ORDER - FILE
020100* STATUSES FIRST, THEN SWITCHES, THEN COUNTERS/ACCUMULATORS,
020200* THEN THE SCRATCH AREAS EACH PARAGRAPH NEEDS FOR ITSELF, WITH
020300* THE BIGGEST/OLDEST GROUPS (COUNTERS, MONEY) NEARER THE TOP
020400* AND THE NEWER ADDITIONS (TITLE-CASE WORK, CASE ALPHABETS)
020500* FURTHER DOWN, IN ROUGHLY THE ORDER THEY WERE ADDED RELEASE
020600* BY RELEASE.
020700*
020800 WORKING-STORAGE SECTION.
020900 77  PROG-NAME                 PIC X(17) VALUE
021000                                "GL250 (1.3.02)".
021100*
021200* ONE TWO-BYTE FILE STATUS PER SELECT ABOVE, CHECKED RIGHT
021300* AFTER EACH OPEN AND NOWHERE ELSE - A READ THAT GOES BAD
021400* MID-FILE IS CAUGHT BY THE AT END/NOT AT END PHRASES ON THE
021500* READ ITSELF, NOT BY POLLING THESE FIELDS A SECOND TIME.
021600*
021700 01  WS-FILE-STATUS.
021800     03  GL25-BOOK-STATUS      PIC XX.
021900     03  GL25-SYSTEM-STATUS    PIC XX.
022000     03  GL25-XTRAN-STATUS     PIC XX.
022100     03  GL25-REPORT-STATUS    PIC XX.
022200     03  FILLER                PIC X(04).
022300*
022400* EVERY SWITCH IN THIS PROGRAM IS A PLAIN Y/N BYTE WITH ONE
022500* 88-LEVEL ON IT - NO MULTI-VALUE STATUS BYTES HERE, EACH
022600* CONDITION GETS ITS OWN FIELD SO TWO SWITCHES CAN NEVER BE
022700* CONFUSED FOR ONE ANOTHER BY A CARELESS IF.
022800*
022900 01  WS-SWITCHES.
023000     03  WS-BOOK-EOF-SW        PIC X VALUE "N".
023100         88  WS-BOOK-EOF             VALUE "Y".
023200     03  WS-SYSTEM-EOF-SW      PIC X VALUE "N".
023300         88  WS-SYSTEM-EOF           VALUE "Y".
023400     03  WS-XTRAN-PRESENT-SW   PIC X VALUE "N".
023500         88  WS-XTRAN-PRESENT        VALUE "Y".
023600     03  WS-XTRAN-EOF-SW       PIC X VALUE "N".
023700         88  WS-XTRAN-EOF            VALUE "Y".
023800     03  WS-SORT-EOF-SW        PIC X VALUE "N".
023900         88  WS-SORT-EOF             VALUE "Y".
024000     03  WS-FOUND-FINDING-SW   PIC X VALUE "N".
024100         88  WS-FOUND-FINDING        VALUE "Y".
024200     03  WS-BOOK-DATE-BAD-SW   PIC X VALUE "N".
024300         88  WS-BOOK-DATE-BAD        VALUE "Y".
024400     03  WS-SYSTEM-DATE-BAD-SW PIC X VALUE "N".
024500         88  WS-SYSTEM-DATE-BAD      VALUE "Y".
024600     03  WS-UPSI-0             PIC X VALUE "0".
024700         88  WS-NO-KPI-TRAILER       VALUE "1".
024800     03  FILLER                PIC X(04).
024900*
025000* ROW COUNTS (R1), NULL-AMOUNT COUNTS (R4), AND THE TWO
025100* DUPLICATE COUNTERS CC360 FILLS IN OFF ITS SORT PASS (R5) -
025200* ALL OF IT BINARY-LONG RATHER THAN DISPLAY, SINCE NONE OF
025300* THESE EVER GET EDITED STRAIGHT TO THE REPORT; THEY PASS
025400* THROUGH WS-E-COUNT-1/2 FIRST FOR THAT.
025500*
025600 01  WS-COUNTERS.
025700     03  WS-BOOK-REC-CNT       BINARY-LONG UNSIGNED
025800                                VALUE ZERO.
025900     03  WS-SYS-REC-CNT        BINARY-LONG UNSIGNED
026000                                VALUE ZERO.
026100     03  WS-BOOK-NULL-DEBIT    BINARY-LONG UNSIGNED
026200                                VALUE ZERO.
026300     03  WS-BOOK-NULL-CREDIT   BINARY-LONG UNSIGNED
026400                                VALUE ZERO.
026500     03  WS-SYS-NULL-DEBIT     BINARY-LONG UNSIGNED
026600                                VALUE ZERO.
026700     03  WS-SYS-NULL-CREDIT    BINARY-LONG UNSIGNED
026800                                VALUE ZERO.
026900     03  WS-BOOK-DUP-CNT       BINARY-LONG UNSIGNED
027000                                VALUE ZERO.
027100     03  WS-SYS-DUP-CNT        BINARY-LONG UNSIGNED
027200                                VALUE ZERO.
027300     03  WS-RPT-LINE-CNT       BINARY-LONG UNSIGNED
027400                                VALUE ZERO.
027500     03  WS-CHAR-IX            BINARY-LONG UNSIGNED
027600                                VALUE ZERO.
027700     03  FILLER                PIC X(04).
027800*
027900* R2'S RECORD-LENGTH GUARD - LITERAL HERE BECAUSE BOTH FDS
028000* ABOVE ARE FIXED AT 100 BYTES BY CONTRACT WITH THE EXTRACT
028100* JOB; A SIZE CHANGE ON EITHER SIDE IS EXACTLY THE KIND OF
028200* THING CC320 EXISTS TO CATCH BEFORE ANYTHING DOWNSTREAM
028300* TRIES TO COMPARE FIELDS THAT NO LONGER LINE UP.
028400*
028500 01  WS-STRUCTURE-CHECK.
028600     03  WS-BOOK-REC-LEN       PIC 9(3) VALUE 100.
028700     03  WS-SYS-REC-LEN        PIC 9(3) VALUE 100.
028800     03  FILLER                PIC X(04).
028900*
029000* R3'S FOUR RUNNING TOTALS, COMP-3 TO MATCH THE DEBIT/CREDIT
029100* AMOUNT FIELDS THEY ARE BUILT FROM - BB110/BB210 ADD INTO
029200* THESE ONE RECORD AT A TIME AS EACH FILE IS READ, SO BY THE
029300* TIME CC300 RUNS, THE GRAND TOTALS ARE ALREADY SITTING HERE
029400* WAITING ON IT.
029500*
029600 01  WS-MONEY-ACCUM.
029700     03  WS-BOOK-DEBIT-TOT     PIC S9(11)V99
029800                                COMP-3 VALUE ZERO.
029900     03  WS-BOOK-CREDIT-TOT    PIC S9(11)V99
030000                                COMP-3 VALUE ZERO.
030100     03  WS-SYS-DEBIT-TOT      PIC S9(11)V99
030200                                COMP-3 VALUE ZERO.
030300     03  WS-SYS-CREDIT-TOT     PIC S9(11)V99
030400                                COMP-3 VALUE ZERO.
030500     03  FILLER                PIC X(04).
030600*
030700* SCRATCH AREA CC330 SHARES BETWEEN ITS DEBIT-COLUMN CALL AND
030800* ITS CREDIT-COLUMN CALL - CC300 LOADS WS-VW-COL-NAME/BOOK-
030900* TOT/SYS-TOT FRESH BEFORE EACH OF THE TWO PERFORMS, SO CC330
031000* ITSELF NEVER NEEDS TO KNOW WHICH COLUMN IT IS BEING ASKED
031100* TO CHECK.
031200*
031300 01  WS-VARIANCE-WORK.
031400     03  WS-VW-BOOK-TOT        PIC S9(11)V99 COMP-3.
031500     03  WS-VW-SYS-TOT         PIC S9(11)V99 COMP-3.
031600     03  WS-VW-DIFF            PIC S9(11)V99 COMP-3.
031700     03  WS-VW-ABS-SYS         PIC S9(11)V99 COMP-3.
031800     03  WS-VW-MAX-ABS         PIC S9(11)V99 COMP-3.
031900     03  WS-VW-PCT             PIC S9(3)V9 COMP-3.
032000     03  WS-VW-COL-NAME        PIC X(10).
032100     03  FILLER                PIC X(04).
032200*
032300* R7'S RUNNING MIN/MAX, ONE PAIR PER SIDE, PRIMED TO THE TWO
032400* EXTREMES (HIGH-VALUES/LOW-VALUES) AHEAD OF BB100/BB200 SO
032500* THE VERY FIRST DATE READ ON EACH SIDE ALWAYS WINS ITS FIRST
032600* COMPARE, WHATEVER THAT DATE HAPPENS TO BE.
032700*
032800 01  WS-DATE-RANGE.
032900     03  WS-BOOK-MIN-DATE      PIC X(10) VALUE HIGH-VALUES.
033000     03  WS-BOOK-MAX-DATE      PIC X(10) VALUE LOW-VALUES.
033100     03  WS-SYS-MIN-DATE       PIC X(10) VALUE HIGH-VALUES.
033200     03  WS-SYS-MAX-DATE       PIC X(10) VALUE LOW-VALUES.
033300     03  FILLER                PIC X(04).
033400*
033500* HOLDS THE PREVIOUS RECORD ACROSS BOTH CC360 SORT PASSES -
033600* ALSO PRIMED TO HIGH-VALUES BY CC360 ITSELF BEFORE EACH SORT
033700* SO THE FIRST RECORD RETURNED FROM EITHER PASS NEVER READS
033800* AS A DUPLICATE OF WHATEVER WAS LEFT OVER FROM THE RUN BEFORE.
033900*
034000 01  WS-SORT-WORK-AREA.
034100     03  WS-PREV-SORT-REC      PIC X(100).
034200     03  FILLER                PIC X(04).
034300*
034400* ZZ670/ZZ671 BREAK THE RAW DATE IMAGE DOWN HERE BEFORE IT IS
034500* JUDGED NUMERIC - SAME THREE-PART SPLIT AS THE GLT-DATE-
034600* CHK REDEFINE, JUST WORKING STORAGE INSTEAD OF AN FD.  BOOK
034700* AND SYSTEM SIDES EACH KEEP THEIR OWN COPY OF THIS WORK AREA
034800* (GROWN APART BACK IN 1991 WHEN THE SYSTEM-SIDE VALIDATION
034900* WAS ADDED A RELEASE AFTER THE BOOK-SIDE ONE) SO NEITHER
035000* PARAGRAPH CLOBBERS THE OTHER'S SCRATCH MID-RUN.
035100*
035200 01  WS-BOOK-DATE-CHECK.
035300     03  WS-BDC-CCYY           PIC X(4).
035400     03  WS-BDC-SEP1           PIC X.
035500     03  WS-BDC-MO             PIC X(2).
035600     03  WS-BDC-SEP2           PIC X.
035700     03  WS-BDC-DY             PIC X(2).
035800 01  WS-BOOK-DATE-CHECK-X REDEFINES WS-BOOK-DATE-CHECK
035900                               PIC X(10).
036000 01  WS-BOOK-DATE-NUM-CHECK.
036100     03  WS-BDNC-CCYY          PIC X(4).
036200     03  WS-BDNC-MO            PIC X(2).
036300     03  WS-BDNC-DY            PIC X(2).
036400     03  FILLER                PIC X(3).
036500*
036600 01  WS-SYS-DATE-CHECK.
036700     03  WS-SDC-CCYY           PIC X(4).
036800     03  WS-SDC-SEP1           PIC X.
036900     03  WS-SDC-MO             PIC X(2).
037000     03  WS-SDC-SEP2           PIC X.
037100     03  WS-SDC-DY             PIC X(2).
037200 01  WS-SYS-DATE-CHECK-X REDEFINES WS-SYS-DATE-CHECK
037300                               PIC X(10).
037400 01  WS-SYS-DATE-NUM-CHECK.
037500     03  WS-SDNC-CCYY          PIC X(4).
037600     03  WS-SDNC-MO            PIC X(2).
037700     03  WS-SDNC-DY            PIC X(2).
037800     03  FILLER                PIC X(3).
037900*
038000 01  WS-FINDING-WORK.
038100     03  WS-FINDING-TYPE       PIC X(22).
038200     03  WS-FINDING-DESC       PIC X(100).
038300     03  FILLER                PIC X(04).
038400*
038500* SINGLE-FIELD VIEW USED BY CC370 TO BLANK TYPE AND DESCRIPTION
038600* TOGETHER IN ONE MOVE, INSTEAD OF TWO, WHEN IT REBUILDS THE
038700* CLEAN-RESULT LINE FROM SCRATCH.
038800*
038900 01  WS-FINDING-WORK-X REDEFINES WS-FINDING-WORK PIC X(126).
039000*
039100* SCRATCH UPPER-CASE COPY OF GLR-DESCRIPTION, SCANNED BY
039200* ZZ710 FOR THE WORD TOTAL - THE REPORT FIELD ITSELF IS
039300* NEVER FOLDED, ONLY THIS THROWAWAY COPY.
039400*
039500 01  WS-IMPACT-SCAN            PIC X(100).
039600*
039700* EVERY NUMERIC FIGURE THAT ENDS UP INSIDE A STRING'D FINDING
039800* DESCRIPTION PASSES THROUGH ONE OF THESE EDIT PICTURES FIRST
039900* - A RAW BINARY-LONG OR COMP-3 FIELD CANNOT BE STRINGED
040000* DIRECTLY, SO CC310/CC330/CC350/CC360/CC370 ALL BORROW FROM
040100* THIS ONE SMALL POOL RATHER THAN EACH DECLARING THEIR OWN.
040200*
040300 01  WS-EDIT-FIELDS.
040400     03  WS-E-COUNT-1          PIC ZZZZZZ9.
040500     03  WS-E-COUNT-2          PIC ZZZZZZ9.
040600     03  WS-E-AMT-1            PIC -(11)9.99.
040700     03  WS-E-AMT-2            PIC -(11)9.99.
040800     03  WS-E-AMT-3            PIC Z(11)9.99.
040900     03  WS-E-PCT              PIC Z(2)9.9.
041000     03  FILLER                PIC X(04).
041100*
041200 01  WS-ACCURACY-WORK.
041300     03  WS-AC-PCT             PIC S9(3)V99 COMP-3
041400                                VALUE ZERO.
041500     03  FILLER                PIC X(04).
041600*
041700* ONE-CHARACTER WORK FIELD USED BY THE TITLE-CASE LOOP -
041800* INSPECT CONVERTING IS APPLIED TO THIS ALONE, A SINGLE
041900* BYTE AT A TIME, SO NO ARITHMETIC ON CHARACTER CODES IS
042000* EVER NEEDED.
042100*
042200 01  WS-TITLE-CASE-WORK.
042300     03  WS-TC-PREV-SPACE-SW   PIC X.
042400         88  WS-TC-PREV-SPACE        VALUE "Y".
042500     03  FILLER                PIC X(04).
042600*
042700 01  WS-CASE-ALPHABETS.
042800     03  WS-LOWER-ALPHABET     PIC X(26) VALUE
042900         "abcdefghijklmnopqrstuvwxyz".
043000     03  WS-UPPER-ALPHABET     PIC X(26) VALUE
043100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
043200     03  FILLER                PIC X(04).
043300*
043400* WSGLKPI CARRIES THE SEVEN GLK- ACCUMULATOR/EDIT FIELDS EE500
043500* FILLS IN AND THE GL-KPI-LINE-1 THRU -7 PRINT SLOTS LIVE ON
043600* THE FD ITSELF (SEE THE GLRPT01 BANNER ABOVE) - TWO HALVES OF
043700* ONE TRAILER RECORD, SPLIT ACROSS A COPYBOOK AND AN FD THE
043800* WAY THE SHOP HAS ALWAYS KEPT A HEADER/DETAIL PAIR APART.
043900*
044000 01  ERROR-MESSAGES.
044100     03  GL001   PIC X(45) VALUE
044200         "GL001 Book extract GLBOOK open failed - sts ".
044300     03  GL002   PIC X(47) VALUE
044400         "GL002 System extract GLSYS open failed - sts ".
044500     03  GL003   PIC X(47) VALUE
044600         "GL003 Report file GLRPT01 open failed - sts  ".
044700     03  GL004   PIC X(40) VALUE
044800         "GL004 Abnormal end - run terminated.   ".
044900     03  FILLER  PIC X(04).
045000*
045100 01  WS-STATUS-DISPLAY          PIC XX.
045200*
045300 PROCEDURE DIVISION.
045400*
045500* TOP-LEVEL BATCH FLOW, ONE PASS THROUGH EACH FILE, NO
045600* RE-READS - BOOK, THEN SYSTEM, THEN THE CC3XX COMPARISON,
045700* THEN THE TWO REPORT SECTIONS.  KEPT TO SEVEN PERFORMS SO
045800* WHOEVER PICKS THIS PROGRAM UP NEXT CAN SEE THE WHOLE RUN
045900* SHAPE ON ONE SCREEN WITHOUT SCROLLING.
046000*
046100 AA000-MAIN                    SECTION.
046200*****************************************
046300     PERFORM AA010-OPEN-FILES THRU AA010-EXIT.
046400     PERFORM BB100-READ-BOOK-FILE THRU BB100-EXIT.
046500     PERFORM BB200-READ-SYSTEM-FILE THRU BB200-EXIT.
046600     PERFORM CC300-COMPARE-EXTRACTS THRU CC300-EXIT.
046700     PERFORM DD400-BUILD-REPORT THRU DD400-EXIT.
046800     IF NOT WS-NO-KPI-TRAILER
046900         PERFORM EE500-PRINT-KPI-SUMMARY THRU EE500-EXIT
047000     END-IF.
047100     PERFORM ZZ900-CLOSE-FILES THRU ZZ900-EXIT.
047200     GOBACK.
047300 AA000-EXIT.
047400     EXIT.
047500*
047600* GL-REPORT-FILE IS THE ONE FILE THIS RUN CANNOT DO WITHOUT,
047700* SO A BAD OPEN STATUS ABORTS STRAIGHT AWAY (ZZ990).  GL-XTRAN-
047800* FILE IS DIFFERENT - R17 SAYS THE EXTRA-FINDINGS FEED IS
047900* OPTIONAL, SO A MISSING DD CARD (STATUS 05, FILE NOT FOUND)
048000* IS NOT AN ERROR HERE, JUST A REASON TO SKIP DD400'S XTRAN
048100* LOOP LATER.  ANY OTHER NON-ZERO STATUS ON THE XTRAN OPEN
048200* STILL FALLS THROUGH TO "not present" RATHER THAN ABORTING -
048300* IF THE FEED IS THERE BUT BROKEN, THIS PROGRAM WOULD RATHER
048400* PRINT A REPORT MISSING THOSE ROWS THAN PRINT NOTHING AT ALL.
048500*
048600 AA010-OPEN-FILES               SECTION.
048700*****************************************
048800     OPEN OUTPUT GL-REPORT-FILE.
048900     IF GL25-REPORT-STATUS NOT = "00"
049000         MOVE GL25-REPORT-STATUS TO WS-STATUS-DISPLAY
049100         DISPLAY GL003
049200         DISPLAY "  status = " WS-STATUS-DISPLAY
049300         PERFORM ZZ990-ABORT THRU ZZ990-EXIT
049400     END-IF.
049500     OPEN INPUT GL-XTRAN-FILE.
049600     IF GL25-XTRAN-STATUS = "00" OR GL25-XTRAN-STATUS = "05"
049700         SET WS-XTRAN-PRESENT TO TRUE
049800     ELSE
049900         SET WS-XTRAN-PRESENT TO FALSE
050000     END-IF.
050100 AA010-EXIT.
050200     EXIT.
050300*
050400* BOOK EXTRACT - OPEN, READ TO EOF ACCUMULATING THE R1/
050500* R3/R4/R6 FIGURES, CLOSE.  DUPLICATE COUNTING (R5) IS
050600* DONE LATER, BY SORT, ONCE THE FILE IS CLOSED.  MIN/MAX
050700* DATE (R7) IS TRACKED HERE TOO, ONE COMPARE PER SIDE PER
050800* RECORD, RATHER THAN SAVING UP EVERY DATE AND SORTING THEM -
050900* CHEAPER, AND THE ONLY THING CC365 NEEDS OUT OF THIS PASS.
051000*
051100 BB100-READ-BOOK-FILE           SECTION.
051200*****************************************
051300     OPEN INPUT GL-BOOK-FILE.
051400     IF GL25-BOOK-STATUS NOT = "00"
051500         MOVE GL25-BOOK-STATUS TO WS-STATUS-DISPLAY
051600         DISPLAY GL001
051700         DISPLAY "  status = " WS-STATUS-DISPLAY
051800         PERFORM ZZ990-ABORT THRU ZZ990-EXIT
051900     END-IF.
052000     MOVE ZERO TO WS-BOOK-REC-CNT.
052100     MOVE ZERO TO WS-BOOK-NULL-DEBIT.
052200     MOVE ZERO TO WS-BOOK-NULL-CREDIT.
052300     MOVE ZERO TO WS-BOOK-DEBIT-TOT.
052400     MOVE ZERO TO WS-BOOK-CREDIT-TOT.
052500     MOVE HIGH-VALUES TO WS-BOOK-MIN-DATE.
052600     MOVE LOW-VALUES  TO WS-BOOK-MAX-DATE.
052700     MOVE "N" TO WS-BOOK-EOF-SW.
052800     PERFORM BB110-READ-ONE-BOOK-REC THRU BB110-EXIT
052900         UNTIL WS-BOOK-EOF.
053000     CLOSE GL-BOOK-FILE.
053100 BB100-EXIT.
053200     EXIT.
053300*
053400* R6 - A NULL/NON-NUMERIC AMOUNT IS COUNTED, NOT TOTALLED; THE
053500* -X REDEFINES VIEW IN WSGLTRN IS WHAT LETS IS NUMERIC SEE THE
053600* RAW PICTURE BYTES INSTEAD OF THE SIGNED-ZONED FIELD ITSELF,
053700* WHICH WOULD OTHERWISE ACCEPT A TRAILING SIGN BYTE AS PART OF
053800* "numeric" AND MASK A GENUINELY BLANK AMOUNT.
053900*
054000 BB110-READ-ONE-BOOK-REC.
054100     READ GL-BOOK-FILE
054200         AT END
054300             MOVE "Y" TO WS-BOOK-EOF-SW
054400             GO TO BB110-EXIT
054500     END-READ.
054600     ADD 1 TO WS-BOOK-REC-CNT.
054700     IF GLB-DEBIT-AMT-X IS NUMERIC
054800         ADD GLB-DEBIT-AMT TO WS-BOOK-DEBIT-TOT
054900     ELSE
055000         ADD 1 TO WS-BOOK-NULL-DEBIT
055100     END-IF.
055200     IF GLB-CREDIT-AMT-X IS NUMERIC
055300         ADD GLB-CREDIT-AMT TO WS-BOOK-CREDIT-TOT
055400     ELSE
055500         ADD 1 TO WS-BOOK-NULL-CREDIT
055600     END-IF.
055700*    A RECORD WHOSE DATE FAILS ZZ670 IS LEFT OUT OF THE R7
055800*    MIN/MAX TRACKING BELOW RATHER THAN LETTING A GARBAGE
055900*    DATE IMAGE WIN THE COMPARISON AND SKEW THE RANGE PRINTED
056000*    BY CC365 - THE RECORD ITSELF STILL COUNTS TOWARD R1/R5/R6.
056100     PERFORM ZZ670-VALIDATE-BOOK-DATE THRU ZZ670-EXIT.
056200     IF NOT WS-BOOK-DATE-BAD
056300         IF GLB-TRANS-DATE < WS-BOOK-MIN-DATE
056400             MOVE GLB-TRANS-DATE TO WS-BOOK-MIN-DATE
056500         END-IF
056600         IF GLB-TRANS-DATE > WS-BOOK-MAX-DATE
056700             MOVE GLB-TRANS-DATE TO WS-BOOK-MAX-DATE
056800         END-IF
056900     END-IF.
057000 BB110-EXIT.
057100     EXIT.
057200*
057300* SYSTEM EXTRACT - MIRROR IMAGE OF BB100/BB110 ABOVE, FIELD
057400* FOR FIELD, JUST AGAINST THE GLS- RECORD AND THE SYS- SIDE
057500* COUNTERS/ACCUMULATORS INSTEAD OF THE BOOK- SIDE ONES.
057600*
057700 BB200-READ-SYSTEM-FILE         SECTION.
057800*****************************************
057900     OPEN INPUT GL-SYSTEM-FILE.
058000     IF GL25-SYSTEM-STATUS NOT = "00"
058100         MOVE GL25-SYSTEM-STATUS TO WS-STATUS-DISPLAY
058200         DISPLAY GL002
058300         DISPLAY "  status = " WS-STATUS-DISPLAY
058400         PERFORM ZZ990-ABORT THRU ZZ990-EXIT
058500     END-IF.
058600     MOVE ZERO TO WS-SYS-REC-CNT.
058700     MOVE ZERO TO WS-SYS-NULL-DEBIT.
058800     MOVE ZERO TO WS-SYS-NULL-CREDIT.
058900     MOVE ZERO TO WS-SYS-DEBIT-TOT.
059000     MOVE ZERO TO WS-SYS-CREDIT-TOT.
059100     MOVE HIGH-VALUES TO WS-SYS-MIN-DATE.
059200     MOVE LOW-VALUES  TO WS-SYS-MAX-DATE.
059300     MOVE "N" TO WS-SYSTEM-EOF-SW.
059400     PERFORM BB210-READ-ONE-SYS-REC THRU BB210-EXIT
059500         UNTIL WS-SYSTEM-EOF.
059600     CLOSE GL-SYSTEM-FILE.
059700 BB200-EXIT.
059800     EXIT.
059900*
060000 BB210-READ-ONE-SYS-REC.
060100     READ GL-SYSTEM-FILE
060200         AT END
060300             MOVE "Y" TO WS-SYSTEM-EOF-SW
060400             GO TO BB210-EXIT
060500     END-READ.
060600     ADD 1 TO WS-SYS-REC-CNT.
060700     IF GLS-DEBIT-AMT-X IS NUMERIC
060800         ADD GLS-DEBIT-AMT TO WS-SYS-DEBIT-TOT
060900     ELSE
061000         ADD 1 TO WS-SYS-NULL-DEBIT
061100     END-IF.
061200     IF GLS-CREDIT-AMT-X IS NUMERIC
061300         ADD GLS-CREDIT-AMT TO WS-SYS-CREDIT-TOT
061400     ELSE
061500         ADD 1 TO WS-SYS-NULL-CREDIT
061600     END-IF.
061700     PERFORM ZZ671-VALIDATE-SYS-DATE THRU ZZ671-EXIT.
061800     IF NOT WS-SYSTEM-DATE-BAD
061900         IF GLS-TRANS-DATE < WS-SYS-MIN-DATE
062000             MOVE GLS-TRANS-DATE TO WS-SYS-MIN-DATE
062100         END-IF
062200         IF GLS-TRANS-DATE > WS-SYS-MAX-DATE
062300             MOVE GLS-TRANS-DATE TO WS-SYS-MAX-DATE
062400         END-IF
062500     END-IF.
062600 BB210-EXIT.
062700     EXIT.
062800*
062900* RULES R1 THRU R6, IN THE FIXED ORDER THE AUDIT COPY HAS
063000* ALWAYS PRINTED THEM IN - DO NOT RE-ORDER THESE PERFORM
063100* STATEMENTS WITHOUT CHECKING WITH INTERNAL AUDIT FIRST.
063200* COLUMN VARIANCE (R3) RUNS TWICE THROUGH THE ONE SHARED
063300* CC330 PARAGRAPH, DEBIT FIRST THEN CREDIT, WITH CC300 ITSELF
063400* LOADING WS-VW-COL-NAME/BOOK-TOT/SYS-TOT AHEAD OF EACH CALL;
063500* EVERYTHING ELSE BELOW IT RUNS ONCE PER FILE PAIR.
063600*
063700 CC300-COMPARE-EXTRACTS         SECTION.
063800*****************************************
063900     PERFORM CC310-CHECK-ROW-COUNT THRU CC310-EXIT.
064000     PERFORM CC320-CHECK-STRUCTURE THRU CC320-EXIT.
064100     MOVE "debit-amt" TO WS-VW-COL-NAME.
064200     MOVE WS-BOOK-DEBIT-TOT TO WS-VW-BOOK-TOT.
064300     MOVE WS-SYS-DEBIT-TOT TO WS-VW-SYS-TOT.
064400     PERFORM CC330-CHECK-COLUMN-VARIANCE THRU CC330-EXIT.
064500     MOVE "credit-amt" TO WS-VW-COL-NAME.
064600     MOVE WS-BOOK-CREDIT-TOT TO WS-VW-BOOK-TOT.
064700     MOVE WS-SYS-CREDIT-TOT TO WS-VW-SYS-TOT.
064800     PERFORM CC330-CHECK-COLUMN-VARIANCE THRU CC330-EXIT.
064900     PERFORM CC350-CHECK-NULL-COUNTS THRU CC350-EXIT.
065000     PERFORM CC360-CHECK-DUPLICATES THRU CC360-EXIT.
065100     PERFORM CC365-CHECK-DATE-RANGE THRU CC365-EXIT.
065200     IF NOT WS-FOUND-FINDING
065300         PERFORM CC370-CLEAN-RESULT THRU CC370-EXIT
065400     END-IF.
065500 CC300-EXIT.
065600     EXIT.
065700*
065800* R1 - SIMPLEST CHECK IN THE RUN, AND RUN FIRST SO A GROSS
065900* ROW-COUNT MISMATCH IS THE FIRST THING INTERNAL AUDIT SEES
066000* ON THE REPORT, AHEAD OF ANYTHING THAT DEPENDS ON THE TWO
066100* FILES LINING UP RECORD FOR RECORD.
066200*
066300 CC310-CHECK-ROW-COUNT.
066400     IF WS-BOOK-REC-CNT NOT = WS-SYS-REC-CNT
066500         MOVE WS-BOOK-REC-CNT TO WS-E-COUNT-1
066600         MOVE WS-SYS-REC-CNT  TO WS-E-COUNT-2
066700         MOVE SPACES TO WS-FINDING-DESC
066800         STRING "Row count mismatch: book has "
066900                   DELIMITED BY SIZE
067000                WS-E-COUNT-1     DELIMITED BY SIZE
067100                ", system has "  DELIMITED BY SIZE
067200                WS-E-COUNT-2     DELIMITED BY SIZE
067300                INTO WS-FINDING-DESC
067400         END-STRING
067500         MOVE "Row Count Mismatch" TO WS-FINDING-TYPE
067600         PERFORM ZZ700-WRITE-STATISTICAL-FINDING
067700             THRU ZZ700-EXIT
067800     END-IF.
067900 CC310-EXIT.
068000     EXIT.
068100*
068200* R2 - WITH BOTH EXTRACTS CARRYING THE IDENTICAL FIXED
068300* GLT- LAYOUT THE STRUCTURE CHECK REDUCES TO THE RECORD-
068400* LENGTH GUARD BELOW; IT CAN NEVER ACTUALLY FIRE IN THIS
068500* SHOP'S EXTRACTS, AND THAT IS BY DESIGN.
068600*
068700 CC320-CHECK-STRUCTURE.
068800     IF WS-BOOK-REC-LEN NOT = WS-SYS-REC-LEN
068900         MOVE SPACES TO WS-FINDING-DESC
069000         STRING "Column structure differs"
069100                DELIMITED BY SIZE INTO WS-FINDING-DESC
069200         END-STRING
069300         MOVE "Column Structure" TO WS-FINDING-TYPE
069400         PERFORM ZZ700-WRITE-STATISTICAL-FINDING
069500             THRU ZZ700-EXIT
069600     END-IF.
069700 CC320-EXIT.
069800     EXIT.
069900*
070000* SHARED BY THE DEBIT AND CREDIT PASSES ABOVE - CALLER
070100* LOADS WS-VW-COL-NAME/BOOK-TOT/SYS-TOT FIRST.  0.01 IS THE
070200* TOLERANCE - A PENNY EITHER WAY IS ROUNDING, NOT A FINDING,
070300* PER THE THRESHOLD INTERNAL AUDIT SET WHEN THIS RULE WAS
070400* WRITTEN; ANYTHING PAST IT GETS A PERCENTAGE-OF-LARGER-SIDE
070500* FIGURE WORKED OUT BELOW SO SMALL ACCOUNTS DO NOT THROW THE
070600* SAME ALARM AS LARGE ONES OVER THE SAME DOLLAR GAP.
070700*
070800 CC330-CHECK-COLUMN-VARIANCE.
070900     COMPUTE WS-VW-DIFF = WS-VW-BOOK-TOT - WS-VW-SYS-TOT.
071000     IF WS-VW-DIFF < 0
071100         COMPUTE WS-VW-DIFF = WS-VW-DIFF * -1
071200     END-IF.
071300     IF WS-VW-DIFF > 0.01
071400         IF WS-VW-BOOK-TOT < 0
071500             COMPUTE WS-VW-MAX-ABS = WS-VW-BOOK-TOT * -1
071600         ELSE
071700             MOVE WS-VW-BOOK-TOT TO WS-VW-MAX-ABS
071800         END-IF
071900         IF WS-VW-SYS-TOT < 0
072000             COMPUTE WS-VW-ABS-SYS = WS-VW-SYS-TOT * -1
072100         ELSE
072200             MOVE WS-VW-SYS-TOT TO WS-VW-ABS-SYS
072300         END-IF
072400         IF WS-VW-ABS-SYS > WS-VW-MAX-ABS
072500             MOVE WS-VW-ABS-SYS TO WS-VW-MAX-ABS
072600         END-IF
072700         IF WS-VW-MAX-ABS = 0
072800             MOVE ZERO TO WS-VW-PCT
072900         ELSE
073000             COMPUTE WS-VW-PCT ROUNDED =
073100                 (WS-VW-DIFF / WS-VW-MAX-ABS) * 100
073200         END-IF
073300         MOVE WS-VW-BOOK-TOT TO WS-E-AMT-1
073400         MOVE WS-VW-SYS-TOT  TO WS-E-AMT-2
073500         MOVE WS-VW-DIFF     TO WS-E-AMT-3
073600         MOVE WS-VW-PCT      TO WS-E-PCT
073700         MOVE SPACES TO WS-FINDING-DESC
073800         STRING WS-VW-COL-NAME DELIMITED BY SPACE
073900                " total var-book "     DELIMITED BY SIZE
074000                WS-E-AMT-1       DELIMITED BY SIZE
074100                ", system "      DELIMITED BY SIZE
074200                WS-E-AMT-2       DELIMITED BY SIZE
074300                " diff "         DELIMITED BY SIZE
074400                WS-E-AMT-3       DELIMITED BY SIZE
074500                ", "             DELIMITED BY SIZE
074600                WS-E-PCT         DELIMITED BY SIZE
074700                " pct"           DELIMITED BY SIZE
074800                INTO WS-FINDING-DESC
074900         END-STRING
075000         MOVE "Amount Difference" TO WS-FINDING-TYPE
075100         PERFORM ZZ700-WRITE-STATISTICAL-FINDING
075200             THRU ZZ700-EXIT
075300     END-IF.
075400 CC330-EXIT.
075500     EXIT.
075600*
075700* THIS PAIR OF FINDINGS REPLACED A SINGLE COMBINED NULL-COUNT
075800* CHECK IN AN EARLIER CUT OF THIS PARAGRAPH - A MISMATCH THAT
075900* ONLY SHOWED UP ON THE DEBIT SIDE USED TO GET REPORTED AS
076000* "debit-amt/credit-amt", WHICH TOLD INTERNAL AUDIT NOTHING
076100* ABOUT WHICH COLUMN TO GO LOOK AT.
076200* R4 - DEBIT AND CREDIT ARE CHECKED AS TWO ENTIRELY SEPARATE
076300* FINDINGS SINCE A SHOP RUNNING THIS REPORT ONLY CARES ABOUT
076400* THE COLUMN THAT ACTUALLY DRIFTED; BUNDLING BOTH INTO ONE
076500* MESSAGE WOULD BURY THE ONE THAT MATTERS UNDER THE ONE THAT
076600* DID NOT MOVE.
076700*
076800 CC350-CHECK-NULL-COUNTS.
076900     IF WS-BOOK-NULL-DEBIT NOT = WS-SYS-NULL-DEBIT
077000         MOVE WS-BOOK-NULL-DEBIT TO WS-E-COUNT-1
077100         MOVE WS-SYS-NULL-DEBIT  TO WS-E-COUNT-2
077200         MOVE SPACES TO WS-FINDING-DESC
077300         STRING "debit-amt has different null counts: "
077400                   DELIMITED BY SIZE
077500                "book="          DELIMITED BY SIZE
077600                WS-E-COUNT-1     DELIMITED BY SIZE
077700                ", system="      DELIMITED BY SIZE
077800                WS-E-COUNT-2     DELIMITED BY SIZE
077900                INTO WS-FINDING-DESC
078000         END-STRING
078100         MOVE "Null Count Mismatch" TO WS-FINDING-TYPE
078200         PERFORM ZZ700-WRITE-STATISTICAL-FINDING
078300             THRU ZZ700-EXIT
078400     END-IF.
078500     IF WS-BOOK-NULL-CREDIT NOT = WS-SYS-NULL-CREDIT
078600         MOVE WS-BOOK-NULL-CREDIT TO WS-E-COUNT-1
078700         MOVE WS-SYS-NULL-CREDIT  TO WS-E-COUNT-2
078800         MOVE SPACES TO WS-FINDING-DESC
078900         STRING "credit-amt has different null counts: "
079000                   DELIMITED BY SIZE
079100                "book="          DELIMITED BY SIZE
079200                WS-E-COUNT-1     DELIMITED BY SIZE
079300                ", system="      DELIMITED BY SIZE
079400                WS-E-COUNT-2     DELIMITED BY SIZE
079500                INTO WS-FINDING-DESC
079600         END-STRING
079700         MOVE "Null Count Mismatch" TO WS-FINDING-TYPE
079800         PERFORM ZZ700-WRITE-STATISTICAL-FINDING
079900             THRU ZZ700-EXIT
080000     END-IF.
080100 CC350-EXIT.
080200     EXIT.
080300*
080400* R5 - BOTH FILES ARE ALREADY CLOSED (BB100/BB200 READ
080500* THEM THROUGH AND CLOSED AT END-OF-FILE), SO SORT CAN
080600* TAKE EACH ONE AS ITS USING FILE WITHOUT TREADING ON AN
080700* OPEN BUFFER.  A RECORD THAT SORTS IDENTICAL TO THE ONE
080800* AHEAD OF IT IS A DUPLICATE.
080900*
081000 CC360-CHECK-DUPLICATES.
081100     MOVE ZERO TO WS-BOOK-DUP-CNT.
081200     MOVE HIGH-VALUES TO WS-PREV-SORT-REC.
081300     MOVE "N" TO WS-SORT-EOF-SW.
081400     SORT GL-SORT-WORK ON ASCENDING KEY GL-SORT-RECORD
081500         USING GL-BOOK-FILE
081600         OUTPUT PROCEDURE IS ZZ800-COUNT-SORT-DUPS
081700             THRU ZZ800-EXIT.
081800     MOVE WS-BOOK-DUP-CNT TO WS-E-COUNT-1.
081900     MOVE ZERO TO WS-SYS-DUP-CNT.
082000     MOVE HIGH-VALUES TO WS-PREV-SORT-REC.
082100     MOVE "N" TO WS-SORT-EOF-SW.
082200     SORT GL-SORT-WORK ON ASCENDING KEY GL-SORT-RECORD
082300         USING GL-SYSTEM-FILE
082400         OUTPUT PROCEDURE IS ZZ810-COUNT-SORT-DUPS
082500             THRU ZZ810-EXIT.
082600     MOVE WS-SYS-DUP-CNT TO WS-E-COUNT-2.
082700     IF WS-BOOK-DUP-CNT > ZERO OR WS-SYS-DUP-CNT > ZERO
082800         MOVE WS-BOOK-DUP-CNT TO WS-E-COUNT-1
082900         MOVE WS-SYS-DUP-CNT  TO WS-E-COUNT-2
083000         MOVE SPACES TO WS-FINDING-DESC
083100         STRING "Duplicate records found - book: "
083200                   DELIMITED BY SIZE
083300                WS-E-COUNT-1     DELIMITED BY SIZE
083400                ", system: "     DELIMITED BY SIZE
083500                WS-E-COUNT-2     DELIMITED BY SIZE
083600                INTO WS-FINDING-DESC
083700         END-STRING
083800         MOVE "Duplicate Records" TO WS-FINDING-TYPE
083900         PERFORM ZZ700-WRITE-STATISTICAL-FINDING
084000             THRU ZZ700-EXIT
084100     END-IF.
084200 CC360-EXIT.
084300     EXIT.
084400*
084500* SORT'S OWN OUTPUT PROCEDURE PHRASE HANDS CONTROL TO THIS
084600* SECTION INSTEAD OF WRITING THE SORTED FILE BACK OUT - RETURN
084700* PULLS ONE SORTED RECORD AT A TIME AND THIS PARAGRAPH NEVER
084800* WRITES ANY OF THEM ANYWHERE, IT ONLY COUNTS.  HIGH-VALUES
084900* PRIMED INTO WS-PREV-SORT-REC AHEAD OF THE LOOP GUARANTEES
085000* THE VERY FIRST RECORD READ BACK NEVER MATCHES BY ACCIDENT.
085100*
085200 ZZ800-COUNT-SORT-DUPS SECTION.
085300     PERFORM ZZ801-RETURN-BOOK-SORT-REC THRU ZZ801-EXIT
085400         UNTIL WS-SORT-EOF.
085500 ZZ800-EXIT.
085600     EXIT.
085700 ZZ801-RETURN-BOOK-SORT-REC.
085800     RETURN GL-SORT-WORK
085900         AT END
086000             MOVE "Y" TO WS-SORT-EOF-SW
086100             GO TO ZZ801-EXIT
086200     END-RETURN.
086300     IF GL-SORT-RECORD = WS-PREV-SORT-REC
086400         ADD 1 TO WS-BOOK-DUP-CNT
086500     END-IF.
086600     MOVE GL-SORT-RECORD TO WS-PREV-SORT-REC.
086700 ZZ801-EXIT.
086800     EXIT.
086900*
087000* SAME SHAPE AS ZZ800/ZZ801 JUST ABOVE, RUN A SECOND TIME
087100* AGAINST THE SYSTEM FILE ONCE THE BOOK-SIDE SORT HAS
087200* FINISHED AND ZZ800 HAS GONE OUT OF SCOPE - WS-PREV-SORT-REC
087300* AND WS-SORT-EOF-SW ARE RE-PRIMED BY CC360 BEFORE THIS RUNS,
087400* SO NOTHING IS CARRIED OVER FROM THE BOOK-SIDE PASS.
087500*
087600 ZZ810-COUNT-SORT-DUPS SECTION.
087700     PERFORM ZZ811-RETURN-SYS-SORT-REC THRU ZZ811-EXIT
087800         UNTIL WS-SORT-EOF.
087900 ZZ810-EXIT.
088000     EXIT.
088100 ZZ811-RETURN-SYS-SORT-REC.
088200     RETURN GL-SORT-WORK
088300         AT END
088400             MOVE "Y" TO WS-SORT-EOF-SW
088500             GO TO ZZ811-EXIT
088600     END-RETURN.
088700     IF GL-SORT-RECORD = WS-PREV-SORT-REC
088800         ADD 1 TO WS-SYS-DUP-CNT
088900     END-IF.
089000     MOVE GL-SORT-RECORD TO WS-PREV-SORT-REC.
089100 ZZ811-EXIT.
089200     EXIT.
089300*
089400* R6 - MIN/MAX DATE RANGE.  A BAD DATE ON EITHER SIDE
089500* (CAUGHT BY ZZ670/ZZ671 AS THE FILES WERE READ) TURNS
089600* THIS INTO THE "unable to parse" FINDING INSTEAD OF THE
089700* NORMAL RANGE-TO-RANGE TEXT COMPARE.
089800*
089900 CC365-CHECK-DATE-RANGE.
090000     IF WS-BOOK-DATE-BAD OR WS-SYSTEM-DATE-BAD
090100         MOVE SPACES TO WS-FINDING-DESC
090200         STRING "Unable to parse date fields for "
090300                   DELIMITED BY SIZE
090400                "comparison"     DELIMITED BY SIZE
090500                INTO WS-FINDING-DESC
090600         END-STRING
090700         MOVE "Date Range" TO WS-FINDING-TYPE
090800         PERFORM ZZ700-WRITE-STATISTICAL-FINDING
090900             THRU ZZ700-EXIT
091000     ELSE
091100         IF WS-BOOK-MIN-DATE NOT = WS-SYS-MIN-DATE
091200             OR WS-BOOK-MAX-DATE NOT = WS-SYS-MAX-DATE
091300             MOVE SPACES TO WS-FINDING-DESC
091400             STRING "Date ranges differ - book: "
091500                       DELIMITED BY SIZE
091600                    WS-BOOK-MIN-DATE DELIMITED BY SIZE
091700                    " to "           DELIMITED BY SIZE
091800                    WS-BOOK-MAX-DATE DELIMITED BY SIZE
091900                    ", system: "     DELIMITED BY SIZE
092000                    WS-SYS-MIN-DATE  DELIMITED BY SIZE
092100                    " to "           DELIMITED BY SIZE
092200                    WS-SYS-MAX-DATE  DELIMITED BY SIZE
092300                    INTO WS-FINDING-DESC
092400             END-STRING
092500             MOVE "Date Range" TO WS-FINDING-TYPE
092600             PERFORM ZZ700-WRITE-STATISTICAL-FINDING
092700                 THRU ZZ700-EXIT
092800         END-IF
092900     END-IF.
093000 CC365-EXIT.
093100     EXIT.
093200*
093300* R9 - ONLY REACHED WHEN CC300 NEVER SET WS-FOUND-FINDING,
093400* I.E. EVERY CC3XX CHECK ABOVE CAME BACK CLEAN.  TWO ROWS,
093500* NOT ONE, PER THE ORIGINAL CLEAN RESULT MOCK-UP INTERNAL
093600* AUDIT SIGNED OFF ON BACK IN 1.0.00 - THE RECONCILED-COUNT
093700* LINE WAS ADDED SO A CLEAN RUN STILL SHOWS A NUMBER, NOT
093800* JUST THE WORDS "no discrepancies".
093900*
094000 CC370-CLEAN-RESULT.
094100     MOVE SPACES TO WS-FINDING-WORK-X.
094200     STRING "No major discrepancies detected"
094300            DELIMITED BY SIZE INTO WS-FINDING-DESC
094400     END-STRING.
094500     MOVE "Clean Result" TO WS-FINDING-TYPE.
094600     PERFORM ZZ700-WRITE-STATISTICAL-FINDING THRU ZZ700-EXIT.
094700     IF WS-BOOK-REC-CNT < WS-SYS-REC-CNT
094800         MOVE WS-BOOK-REC-CNT TO WS-E-COUNT-1
094900     ELSE
095000         MOVE WS-SYS-REC-CNT TO WS-E-COUNT-1
095100     END-IF.
095200     MOVE SPACES TO WS-FINDING-WORK-X.
095300     STRING "Total records reconciled: "
095400               DELIMITED BY SIZE
095500            WS-E-COUNT-1      DELIMITED BY SIZE
095600            INTO WS-FINDING-DESC
095700     END-STRING.
095800     MOVE "Clean Result" TO WS-FINDING-TYPE.
095900     PERFORM ZZ700-WRITE-STATISTICAL-FINDING THRU ZZ700-EXIT.
096000 CC370-EXIT.
096100     EXIT.
096200*
096300* BUILDS AND WRITES ONE GL-REPORT-RECORD FROM WHATEVER IS
096400* SITTING IN WS-FINDING-TYPE/DESC (BOOK/SYSTEM DATA LEFT
096500* AT "Aggregate data", PER R9 THESE ALL COME OUT BEFORE A
096600* SINGLE PER-TRANSACTION ROW IS SEEN).  IMPACT RULE R8 IS
096700* APPLIED HERE SO EVERY RULE ABOVE STAYS ONE-LINER SIMPLE.
096800*
096900 ZZ700-WRITE-STATISTICAL-FINDING.
097000     MOVE SPACES TO GLR-TRANS-ID.
097100     STRING "Statistical" DELIMITED BY SIZE
097200            INTO GLR-TRANS-ID
097300     END-STRING.
097400     MOVE WS-FINDING-TYPE TO GLR-DISC-TYPE.
097500     MOVE WS-FINDING-DESC TO GLR-DESCRIPTION.
097600     MOVE "Aggregate data" TO GLR-BOOK-DATA.
097700     MOVE "Aggregate data" TO GLR-SYSTEM-DATA.
097800     PERFORM ZZ710-SET-STATISTICAL-IMPACT THRU ZZ710-EXIT.
097900     WRITE GL-REPORT-RECORD.
098000     ADD 1 TO WS-RPT-LINE-CNT.
098100     SET WS-FOUND-FINDING TO TRUE.
098200 ZZ700-EXIT.
098300     EXIT.
098400*
098500* HIGH IF THE DESCRIPTION CONTAINS "total", ELSE MEDIUM -
098600* CASE-INSENSITIVE PER R8, SO THE DESCRIPTION IS FOLDED TO
098700* UPPER CASE IN A SCRATCH COPY BEFORE THE SCAN.
098800*
098900 ZZ710-SET-STATISTICAL-IMPACT.
099000     MOVE GLR-DESCRIPTION TO WS-IMPACT-SCAN.
099100     INSPECT WS-IMPACT-SCAN CONVERTING
099200         WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
099300     MOVE "Medium" TO GLR-IMPACT.
099400     MOVE 1 TO WS-CHAR-IX.
099500     PERFORM ZZ711-SCAN-ONE-POSITION THRU ZZ711-EXIT
099600         UNTIL WS-CHAR-IX > 96.
099700 ZZ710-EXIT.
099800     EXIT.
099900*
100000 ZZ711-SCAN-ONE-POSITION.
100100     IF WS-IMPACT-SCAN (WS-CHAR-IX:5) = "TOTAL"
100200         MOVE "High" TO GLR-IMPACT
100300         MOVE 98 TO WS-CHAR-IX
100400     ELSE
100500         ADD 1 TO WS-CHAR-IX
100600     END-IF.
100700 ZZ711-EXIT.
100800     EXIT.
100900*
101000* REPORT-BUILDER, SECOND HALF - THE EXTERNALLY SUPPLIED
101100* PER-TRANSACTION MISMATCH FEED (R9: ALWAYS BEHIND THE
101200* STATISTICAL ROWS ABOVE).  GLXTRN IS OPTIONAL; IF IT WAS
101300* NOT PRESENT AT AA010 THIS WHOLE SECTION IS A NO-OP.
101400*
101500* R17'S EXTRA-FINDINGS SIDELOAD.  GL-XTRAN-FILE IS THE ONE
101600* FILE IN THE WHOLE RUN THAT MAY OR MAY NOT TURN UP ON THE
101700* JCL - AA010 ALREADY TRIED THE OPEN AND SET WS-XTRAN-PRESENT
101800* OFF RATHER THAN ABENDING WHEN THE DD CARD IS MISSING, SO BY
101900* THE TIME WE GET HERE IT IS SAFE TO JUST ASK THE SWITCH.  A
102000* SHOP RUNNING WITHOUT THE XTRAN FEED GETS A REPORT WITH ONLY
102100* THE CC3XX FINDINGS ON IT, NOTHING MORE, NOTHING LESS.
102200*
102300 DD400-BUILD-REPORT             SECTION.
102400*****************************************
102500     IF WS-XTRAN-PRESENT
102600         MOVE "N" TO WS-XTRAN-EOF-SW
102700         PERFORM DD410-READ-ONE-XTRAN-REC THRU DD410-EXIT
102800             UNTIL WS-XTRAN-EOF
102900         CLOSE GL-XTRAN-FILE
103000     END-IF.
103100 DD400-EXIT.
103200     EXIT.
103300*
103400* ONE GLX RECORD IN, ONE GLR RECORD OUT, NO BUFFERING - EACH
103500* EXTRA-FINDINGS ROW IS WRITTEN AS SOON AS IT IS BUILT SO A
103600* MID-RUN ABEND STILL LEAVES EVERY ROW UP TO THAT POINT ON
103700* THE REPORT.  GLX-ERROR-FLAG LETS WHOEVER BUILT THE XTRAN
103800* FEED FLAG A ROW AS NOT FIT TO PRINT (GARBLED UPSTREAM DATA,
103900* USUALLY) WITHOUT HAVING TO PULL IT OUT OF THE FILE; DD410
104000* JUST STEPS PAST IT AND READS ON.
104100*
104200 DD410-READ-ONE-XTRAN-REC.
104300     READ GL-XTRAN-FILE
104400         AT END
104500             MOVE "Y" TO WS-XTRAN-EOF-SW
104600             GO TO DD410-EXIT
104700     END-READ.
104800     IF GLX-ERROR-FLAG = "Y"
104900         GO TO DD410-EXIT
105000     END-IF.
105100     PERFORM DD420-MOVE-XTRAN-TO-REPORT THRU DD420-EXIT.
105200     PERFORM DD425-APPLY-DEFAULTS THRU DD425-EXIT.
105300     PERFORM DD430-TITLE-CASE-DISC-TYPE THRU DD430-EXIT.
105400     MOVE "High" TO GLR-IMPACT.
105500     WRITE GL-REPORT-RECORD.
105600     ADD 1 TO WS-RPT-LINE-CNT.
105700     SET WS-FOUND-FINDING TO TRUE.
105800 DD410-EXIT.
105900     EXIT.
106000*
106100* FIELDS LINE UP 1-FOR-1 WITH GLR- (SEE WSGLXTR BANNER),
106200* SO THIS IS FIVE PLAIN MOVES, NO MOVE CORRESPONDING -
106300* THE GLX-/GLR- PREFIXES DIFFER AND WOULD NOT MATCH UP.
106400*
106500 DD420-MOVE-XTRAN-TO-REPORT.
106600     MOVE GLX-TRANS-ID    TO GLR-TRANS-ID.
106700     MOVE GLX-DISC-TYPE   TO GLR-DISC-TYPE.
106800     MOVE GLX-DESCRIPTION TO GLR-DESCRIPTION.
106900     MOVE GLX-BOOK-DATA   TO GLR-BOOK-DATA.
107000     MOVE GLX-SYSTEM-DATA TO GLR-SYSTEM-DATA.
107100 DD420-EXIT.
107200     EXIT.
107300*
107400* R17 AGAIN - AN EXTRA-FINDINGS ROW WITH A BLANK KEY FIELD IS
107500* STILL A ROW THE SHOP WANTS PRINTED, JUST NOT A ROW THEY WANT
107600* PRINTED BLANK.  THREE INDEPENDENT CHECKS, ONE PER FIELD,
107700* BECAUSE A FEED THAT IS MISSING THE TRANSACTION ID IS NOT
107800* NECESSARILY MISSING THE DESCRIPTION TOO.
107900*
108000 DD425-APPLY-DEFAULTS.
108100     IF GLR-TRANS-ID = SPACES
108200         MOVE "Unknown" TO GLR-TRANS-ID
108300     END-IF.
108400     IF GLR-DISC-TYPE = SPACES
108500         MOVE "Unknown" TO GLR-DISC-TYPE
108600     END-IF.
108700     IF GLR-DESCRIPTION = SPACES
108800         MOVE "No description" TO GLR-DESCRIPTION
108900     END-IF.
109000 DD425-EXIT.
109100     EXIT.
109200*
109300* TITLE-CASE THE DISCREPANCY TYPE FOR DISPLAY - FIRST
109400* LETTER OF EACH WORD UPPER CASE, THE REST LOWER, DONE A
109500* BYTE AT A TIME WITH INSPECT CONVERTING AGAINST A ONE
109600* CHARACTER REFERENCE-MODIFIED SLICE SO NO CHARACTER
109700* ARITHMETIC IS NEEDED.
109800*
109900* REPORT COLUMN WANTS "Account Mismatch" STYLE WORDING, NOT
110000* THE ALL-UPPER-CASE GLR-DISC-TYPE VALUE THE COMPARISON
110100* PARAGRAPHS ABOVE SET - DD431 BELOW DOES THE ACTUAL WORK
110200* ONE BYTE AT A TIME, DRIVEN FROM HERE.  22 CHARACTERS IS THE
110300* LONGEST FINDING-TYPE TEXT CURRENTLY IN USE ("Null Count
110400* MISMATCH"); anything shorter is already space-padded by
110500* THE MOVE THAT SET GLR-DISC-TYPE IN THE FIRST PLACE.
110600*
110700 DD430-TITLE-CASE-DISC-TYPE.
110800     MOVE "Y" TO WS-TC-PREV-SPACE-SW.
110900     MOVE 1 TO WS-CHAR-IX.
111000     PERFORM DD431-TITLE-CASE-ONE-CHAR THRU DD431-EXIT
111100         UNTIL WS-CHAR-IX > 22.
111200 DD430-EXIT.
111300     EXIT.
111400*
111500* 22 CHARACTERS WIDE BECAUSE THAT IS AS LONG AS GLR-DISC-TYPE
111600* EVER GETS (SEE WSGLXTR) - DD430 DRIVES THIS ONCE PER BYTE.
111700* A SPACE RESETS WS-TC-PREV-SPACE-SW SO THE NEXT LETTER AFTER
111800* IT IS TREATED AS THE START OF A NEW WORD; ANY LETTER THAT IS
111900* NOT THE FIRST ONE AFTER A SPACE OR THE START OF THE FIELD
112000* GETS FOLDED DOWN TO LOWER CASE INSTEAD.
112100*
112200 DD431-TITLE-CASE-ONE-CHAR.
112300     IF GLR-DISC-TYPE (WS-CHAR-IX:1) = SPACE
112400         MOVE "Y" TO WS-TC-PREV-SPACE-SW
112500     ELSE
112600         IF GLR-DISC-TYPE (WS-CHAR-IX:1) IS GL-LOWER-ALPHA
112700             OR GLR-DISC-TYPE (WS-CHAR-IX:1) IS GL-UPPER-ALPHA
112800*            FIRST LETTER OF A WORD GOES UPPER CASE, EVERY
112900*            OTHER LETTER IN THE WORD GOES LOWER CASE
113000             IF WS-TC-PREV-SPACE
113100                 INSPECT GLR-DISC-TYPE (WS-CHAR-IX:1)
113200                     CONVERTING WS-LOWER-ALPHABET
113300                     TO WS-UPPER-ALPHABET
113400             ELSE
113500                 INSPECT GLR-DISC-TYPE (WS-CHAR-IX:1)
113600                     CONVERTING WS-UPPER-ALPHABET
113700                     TO WS-LOWER-ALPHABET
113800             END-IF
113900         END-IF
114000         MOVE "N" TO WS-TC-PREV-SPACE-SW
114100     END-IF.
114200     ADD 1 TO WS-CHAR-IX.
114300 DD431-EXIT.
114400     EXIT.
114500*
114600* KPI-SUMMARY.  WRITTEN AS SEVEN PLAIN TEXT LINES BEHIND
114700* THE LAST DISCREPANCY ROW, SAME FILE, NO HEADING/DETAIL
114800* SPLIT - THIS IS A TRAILER, NOT A REPORT OF ITS OWN.
114900* ACCUMULATORS LIVE IN WSGLKPI (COPYD INTO WORKING-STORAGE),
115000* THE SEVEN GL-KPI-LINE PRINT SLOTS LIVE ON FD GL-REPORT-FILE
115100* ITSELF - SEE THAT COPYBOOK'S OWN BANNER FOR WHY THE TWO
115200* HALVES OF THIS ONE RECORD SHAPE ARE SPLIT ACROSS FILES.
115300* THE ROW/VARIANCE FIGURES ARE CARRIED FORWARD FROM CC300
115400* (WS-BOOK-REC-CNT ETC. NEVER GET RESET BETWEEN THERE AND
115500* HERE), SO THIS PARAGRAPH ONLY HAS TO DO THE ARITHMETIC THAT
115600* TURNS RAW COUNTS INTO THE FIVE PRINTED STATISTICS R10-R13
115700* ASK FOR.
115800*
115900 EE500-PRINT-KPI-SUMMARY        SECTION.
116000*****************************************
116100     MOVE WS-BOOK-REC-CNT TO GLK-BOOK-ROWS.
116200     MOVE WS-SYS-REC-CNT  TO GLK-SYSTEM-ROWS.
116300     COMPUTE GLK-ROW-DIFF =
116400         WS-BOOK-REC-CNT - WS-SYS-REC-CNT.
116500     MOVE WS-RPT-LINE-CNT TO GLK-DISCREPANCIES.
116600     PERFORM EE510-COMPUTE-ACCURACY THRU EE510-EXIT.
116700     PERFORM EE520-COMPUTE-VARIANCES THRU EE520-EXIT.
116800*    EDITED FIELDS BELOW EXIST ONLY SO THE STRINGS THAT FOLLOW
116900*    HAVE SOMETHING WITH LEADING SPACES/ZERO-SUPPRESSION
117000*    ALREADY APPLIED - GLK-BOOK-ROWS ETC. STAY UNEDITED FOR
117100*    ANY DOWNSTREAM PROGRAM THAT READS WSGLKPI OFF THE COPY.
117200     MOVE GLK-BOOK-ROWS       TO GLK-E-BOOK-ROWS.
117300     MOVE GLK-SYSTEM-ROWS     TO GLK-E-SYSTEM-ROWS.
117400     MOVE GLK-ROW-DIFF        TO GLK-E-ROW-DIFF.
117500     MOVE GLK-DISCREPANCIES   TO GLK-E-DISCREPANCIES.
117600     MOVE GLK-ACCURACY-PCT    TO GLK-E-ACCURACY-PCT.
117700     MOVE GLK-DEBIT-VAR       TO GLK-E-DEBIT-VAR.
117800     MOVE GLK-CREDIT-VAR      TO GLK-E-CREDIT-VAR.
117900     MOVE SPACES TO GL-KPI-LINE-1.
118000     STRING "KPI Summary" DELIMITED BY SIZE
118100            INTO GL-KPI-LINE-1
118200     END-STRING.
118300     WRITE GL-KPI-LINE-1 AFTER ADVANCING TOP-OF-FORM.
118400     MOVE SPACES TO GL-KPI-LINE-2.
118500     STRING "  Book rows read .......... "
118600               DELIMITED BY SIZE
118700            GLK-E-BOOK-ROWS  DELIMITED BY SIZE
118800            INTO GL-KPI-LINE-2
118900     END-STRING.
119000     WRITE GL-KPI-LINE-2.
119100     MOVE SPACES TO GL-KPI-LINE-3.
119200     STRING "  System rows read ........ "
119300               DELIMITED BY SIZE
119400            GLK-E-SYSTEM-ROWS DELIMITED BY SIZE
119500            "   (diff "        DELIMITED BY SIZE
119600            GLK-E-ROW-DIFF     DELIMITED BY SIZE
119700            ")"                DELIMITED BY SIZE
119800            INTO GL-KPI-LINE-3
119900     END-STRING.
120000     WRITE GL-KPI-LINE-3.
120100     MOVE SPACES TO GL-KPI-LINE-4.
120200     STRING "  Discrepancies reported .. "
120300               DELIMITED BY SIZE
120400            GLK-E-DISCREPANCIES DELIMITED BY SIZE
120500            INTO GL-KPI-LINE-4
120600     END-STRING.
120700     WRITE GL-KPI-LINE-4.
120800     MOVE SPACES TO GL-KPI-LINE-5.
120900     STRING "  Accuracy ................ "
121000               DELIMITED BY SIZE
121100            GLK-E-ACCURACY-PCT  DELIMITED BY SIZE
121200            "%"                 DELIMITED BY SIZE
121300            INTO GL-KPI-LINE-5
121400     END-STRING.
121500     WRITE GL-KPI-LINE-5.
121600     MOVE SPACES TO GL-KPI-LINE-6.
121700     STRING "  Debit total variance .... "
121800               DELIMITED BY SIZE
121900            GLK-E-DEBIT-VAR     DELIMITED BY SIZE
122000            INTO GL-KPI-LINE-6
122100     END-STRING.
122200     WRITE GL-KPI-LINE-6.
122300     MOVE SPACES TO GL-KPI-LINE-7.
122400     STRING "  Credit total variance ... "
122500               DELIMITED BY SIZE
122600            GLK-E-CREDIT-VAR    DELIMITED BY SIZE
122700            INTO GL-KPI-LINE-7
122800     END-STRING.
122900     WRITE GL-KPI-LINE-7.
123000 EE500-EXIT.
123100     EXIT.
123200*
123300* R12 - ONLY MEANINGFUL ONCE THERE ARE BOOK ROWS TO BE A
123400* DENOMINATOR; PER SPEC, LEFT AT ZERO OTHERWISE.  ROUNDED TO
123500* TWO DECIMALS BY THE ROUNDED PHRASE, SAME AS EVERY OTHER
123600* PERCENTAGE THIS PROGRAM PRINTS - ACCURACY IS BOOK ROWS
123700* MINUS DISCREPANCY ROWS, OVER BOOK ROWS, TIMES 100, SO A
123800* PERFECTLY CLEAN RUN COMES OUT AT 100.00 AND A RUN WHERE
123900* EVERY ROW THREW A FINDING COMES OUT AT 0.00.
124000*
124100 EE510-COMPUTE-ACCURACY.
124200     IF WS-BOOK-REC-CNT > ZERO
124300         COMPUTE WS-AC-PCT ROUNDED =
124400             ((WS-BOOK-REC-CNT - WS-RPT-LINE-CNT)
124500                 / WS-BOOK-REC-CNT) * 100
124600         MOVE WS-AC-PCT TO GLK-ACCURACY-PCT
124700     ELSE
124800         MOVE ZERO TO GLK-ACCURACY-PCT
124900     END-IF.
125000 EE510-EXIT.
125100     EXIT.
125200*
125300* R3'S TWO COLUMN TOTALS, RESTATED HERE AS UNSIGNED VARIANCES
125400* FOR THE KPI TRAILER - CC330 ALREADY FLAGGED ANYTHING OVER
125500* THE TOLERANCE BACK WHEN IT RAN PER-ROW AGAINST WS-VW-*, THIS
125600* PARAGRAPH JUST RECOMPUTES THE SAME TWO DIFFERENCES FRESH OFF
125700* THE RUNNING COMP-3 ACCUMULATORS FOR DISPLAY.  SIGN FLIPPED BY
125800* HAND RATHER THAN WITH AN INTRINSIC FUNCTION (HOUSE RULE),
125900* SINCE THE SIGN OF THE DIFFERENCE DOES NOT MATTER FOR A
126000* PRINTED VARIANCE, ONLY THE SIZE OF IT.
126100*
126200 EE520-COMPUTE-VARIANCES.
126300     COMPUTE WS-VW-DIFF =
126400         WS-BOOK-DEBIT-TOT - WS-SYS-DEBIT-TOT.
126500     IF WS-VW-DIFF < 0
126600         COMPUTE WS-VW-DIFF = WS-VW-DIFF * -1
126700     END-IF.
126800     MOVE WS-VW-DIFF TO GLK-DEBIT-VAR.
126900     COMPUTE WS-VW-DIFF =
127000         WS-BOOK-CREDIT-TOT - WS-SYS-CREDIT-TOT.
127100     IF WS-VW-DIFF < 0
127200         COMPUTE WS-VW-DIFF = WS-VW-DIFF * -1
127300     END-IF.
127400     MOVE WS-VW-DIFF TO GLK-CREDIT-VAR.
127500 EE520-EXIT.
127600     EXIT.
127700*
127800* CALLED ONCE PER BOOK RECORD, STRAIGHT OUT OF BB110 BEFORE
127900* THE MIN/MAX COMPARE.  THE TEXT DATE NEVER GETS AN IS NUMERIC
128000* TEST RUN AGAINST IT DIRECTLY BECAUSE THE TWO DASH SEPARATORS
128100* WOULD FAIL THAT TEST ON EVERY SINGLE RECORD - WS-BDC-CCYY/MO/
128200* DY STRIP THE DASHES OUT FIRST, WS-BDNC-* IS WHAT ACTUALLY
128300* GETS TESTED.
128400*
128500 ZZ670-VALIDATE-BOOK-DATE.
128600     MOVE GLB-TRANS-DATE TO WS-BOOK-DATE-CHECK-X.
128700     MOVE "N" TO WS-BOOK-DATE-BAD-SW.
128800     MOVE WS-BDC-CCYY TO WS-BDNC-CCYY.
128900     MOVE WS-BDC-MO   TO WS-BDNC-MO.
129000     MOVE WS-BDC-DY   TO WS-BDNC-DY.
129100     IF WS-BDNC-CCYY IS NOT NUMERIC
129200         OR WS-BDNC-MO IS NOT NUMERIC
129300         OR WS-BDNC-DY IS NOT NUMERIC
129400         SET WS-BOOK-DATE-BAD TO TRUE
129500     END-IF.
129600 ZZ670-EXIT.
129700     EXIT.
129800*
129900* SYSTEM-SIDE TWIN OF ZZ670 JUST ABOVE - OWN SCRATCH AREA
130000* (WS-SYS-DATE-CHECK/WS-SYS-DATE-NUM-CHECK), OWN BAD-DATE
130100* SWITCH, SO A BOOK-SIDE VALIDATION IN PROGRESS IS NEVER AT
130200* RISK OF BEING STEPPED ON BY THIS ONE RUNNING A MOMENT LATER.
130300*
130400 ZZ671-VALIDATE-SYS-DATE.
130500     MOVE GLS-TRANS-DATE TO WS-SYS-DATE-CHECK-X.
130600     MOVE "N" TO WS-SYSTEM-DATE-BAD-SW.
130700     MOVE WS-SDC-CCYY TO WS-SDNC-CCYY.
130800     MOVE WS-SDC-MO   TO WS-SDNC-MO.
130900     MOVE WS-SDC-DY   TO WS-SDNC-DY.
131000     IF WS-SDNC-CCYY IS NOT NUMERIC
131100         OR WS-SDNC-MO IS NOT NUMERIC
131200         OR WS-SDNC-DY IS NOT NUMERIC
131300         SET WS-SYSTEM-DATE-BAD TO TRUE
131400     END-IF.
131500 ZZ671-EXIT.
131600     EXIT.
131700*
131800* NORMAL END OF RUN - BOOK/SYSTEM/XTRAN ARE EACH ALREADY
131900* CLOSED BY THE SECTION THAT READ THEM (BB100, BB200, DD400),
132000* SO THE ONLY FILE STILL OPEN HERE IS THE REPORT ITSELF. A
132100* CLOSE AGAINST A FILE THIS PARAGRAPH NEVER OPENED (XTRAN
132200* MISSING, SAY) IS HARMLESS - THE COMPILER JUST SETS A
132300* FILE-STATUS THIS PROGRAM NEVER CHECKS ON THE WAY OUT.
132400*
132500 ZZ900-CLOSE-FILES              SECTION.
132600*****************************************
132700     CLOSE GL-REPORT-FILE.
132800 ZZ900-EXIT.
132900     EXIT.
133000*
133100* COMMON ABORT PATH FOR A BAD OPEN STATUS ON ANY OF THE FOUR
133200* FILES.  EVERY CLOSE BELOW IS SAFE TO ISSUE EVEN ON A FILE
133300* THAT WAS NEVER OPENED OR ALREADY CLOSED - GNUCOBOL TREATS A
133400* CLOSE ON AN UNOPENED FILE AS A NO-OP RATHER THAN A FATAL
133500* STATUS, SO THIS DOES NOT NEED TO TRACK WHICH OF THE FOUR
133600* FILES ACTUALLY GOT AS FAR AS OPEN BEFORE THE FAILURE.
133700*
133800 ZZ990-ABORT.
133900     DISPLAY GL004.
134000     CLOSE GL-BOOK-FILE.
134100     CLOSE GL-SYSTEM-FILE.
134200     CLOSE GL-XTRAN-FILE.
134300     CLOSE GL-REPORT-FILE.
134400     MOVE 16 TO RETURN-CODE.
134500     GOBACK.
134600 ZZ990-EXIT.
134700     EXIT.
