000100*****************************************************
000200*                                                    *
000300*   GL CHART OF ACCOUNTS LOOKUP TABLE (12 ENTRIES)  *
000400*     USED BY GL900 TO PICK AN ACCOUNT CODE FOR     *
000500*     EACH GENERATED TRANSACTION AND TO REPLACE ONE *
000600*     WHEN A DISCREPANCY IS INJECTED (SEE CC211).   *
000700*****************************************************
000800*
000900* 11/03/87 RJH - CREATED.
001000* 23/08/90 RJH - ADDED 5200/6000 WHEN THE CHART GREW
001100*                TO COVER UTILITIES EXPENSE.
001200*
001300 01  GL-ACCOUNT-TABLE-VALUES.
001400     03  FILLER  PIC X(29) VALUE "1000Cash                     ".
001500     03  FILLER  PIC X(29) VALUE "1200Accounts Receivable      ".
001600     03  FILLER  PIC X(29) VALUE "1500Inventory                ".
001700     03  FILLER  PIC X(29) VALUE "1700Prepaid Expenses         ".
001800     03  FILLER  PIC X(29) VALUE "2000Accounts Payable         ".
001900     03  FILLER  PIC X(29) VALUE "2100Accrued Liabilities      ".
002000     03  FILLER  PIC X(29) VALUE "3000Common Stock             ".
002100     03  FILLER  PIC X(29) VALUE "4000Revenue                  ".
002200     03  FILLER  PIC X(29) VALUE "5000Cost Of Goods Sold       ".
002300     03  FILLER  PIC X(29) VALUE "5100Salaries Expense         ".
002400     03  FILLER  PIC X(29) VALUE "5200Rent Expense             ".
002500     03  FILLER  PIC X(29) VALUE "6000Utilities Expense        ".
002600*
002700 01  GL-ACCOUNT-TABLE REDEFINES GL-ACCOUNT-TABLE-VALUES.
002800     03  GL-ACCOUNT-ENTRY OCCURS 12 TIMES
002900                           INDEXED BY GL-ACT-IX.
003000         05  GLA-ACCT-CODE     PIC 9(4).
003100         05  GLA-ACCT-NAME     PIC X(25).
003200*
